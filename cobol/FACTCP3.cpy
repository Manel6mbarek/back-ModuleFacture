000100******************************************************************
000200*                                                                *
000300*  COPYBOOK NAME = FACTCP3                                       *
000400*                                                                *
000500*  DESCRIPTIVE NAME = Module Facture - Order-line transaction    *
000600*                     record (COMMANDE input)                    *
000700*                                                                *
000800*  FUNCTION =                                                    *
000900*       One record per line on an incoming order.  The driving   *
001000*       file must already be in TRN-CMD-SEQ order - FACT100      *
001100*       control-breaks on it the same control-break idiom used   *
001200*       elsewhere in this shop, except here every record in a    *
001300*       group shares one order instead of one transaction code.  *
001400*                                                                *
001500*----------------------------------------------------------------*
001600*                                                                *
001700*  CHANGE ACTIVITY :                                             *
001800*       $SEG(FACTCP3),COMP(FACTURE),PROD(BATCH   ):              *
001900*                                                                *
002000*   PN= REASON   DATE   INIT  : REMARKS                          *
002100*   $D0= INITIAL 900312 RBD   : FACTURATION - BASE LAYOUT        * INITIAL
002200*   $P1= Y2K-013 990128 KAT   : Y2K - VERIFIED 4-DIGIT DATES N/A *  Y2K013
002300*                                                                *
002400******************************************************************
002500*    ORDER-LINE transaction record - line sequential, 27 bytes   *
002600*    of spec content + 1 reserved byte (house standard trailing  *
002700*    filler)                                                     *
002800 01  TRN-ORDER-LINE-RECORD.
002900     05  TRN-CMD-SEQ             PIC 9(06).
003000     05  TRN-CLIENT-ID           PIC 9(08).
003100     05  TRN-PRODUIT-ID          PIC 9(08).
003200     05  TRN-QUANTITE            PIC 9(05).
003300     05  FILLER                  PIC X(01).
