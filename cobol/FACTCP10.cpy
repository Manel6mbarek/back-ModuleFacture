000100******************************************************************
000200*                                                                *
000300*  COPYBOOK NAME = FACTCP10                                      *
000400*                                                                *
000500*  DESCRIPTIVE NAME = Module Facture - In-core CLIENT table      *
000600*                                                                *
000700*  FUNCTION =                                                    *
000800*       WS-CLIENT-TABLE IS LOADED ONCE AT 1020-LOAD-CLIENT-      *
000900*       TABLE IN FACT100 AND SEARCHED LINEARLY BY CLI-ID.        *
001000*       SPLIT OUT OF FACTCP2 SO THE MASTER RECORD COPYBOOK       *
001100*       STAYS SAFE TO COPY INTO AN FD - THIS MEMBER IS           *
001200*       WORKING-STORAGE ONLY.                                    *
001300*                                                                *
001400*----------------------------------------------------------------*
001500*                                                                *
001600*  CHANGE ACTIVITY :                                             *
001700*       $SEG(FACTCP10),COMP(FACTURE),PROD(BATCH   ):             *
001800*                                                                *
001900*   PN= REASON   DATE   INIT  : REMARKS                          *
002000*   $D0= CR-0355 020925 JLR   : SPLIT OUT OF FACTCP2 - TABLE HAD *  CR0355
002100*                               NO BUSINESS RIDING INTO THE FD   *
002200*                                                                *
002300******************************************************************
002400 01  WS-CLIENT-TABLE.
002500     05  WS-CLI-TAB-COUNT        PIC S9(04)  COMP  VALUE +0.
002600     05  WS-CLI-TAB OCCURS 0 TO 2000 TIMES
002700             DEPENDING ON WS-CLI-TAB-COUNT
002800             INDEXED BY WS-CLI-IDX.
002900         10  WS-CLI-ID           PIC 9(08).
003000         10  WS-CLI-NOM          PIC X(25).
003100         10  WS-CLI-PRENOM       PIC X(25).
003200         10  WS-CLI-ROLE         PIC X(06).
