000100******************************************************************
000200*                                                                *
000300*  COPYBOOK NAME = FACTCP8                                       *
000400*                                                                *
000500*  DESCRIPTIVE NAME = Module Facture - 132-column invoice/run    *
000600*                     report line layouts                        *
000700*                                                                *
000800*  FUNCTION =                                                    *
000900*       Every print line FACT100 writes to the INVOICE REPORT    *
001000*       file.  Laid out the same way the old customer report     *
001100*       was - a page header, a column-heading pair, a detail     *
001200*       line, and a three-item-per-line totals block reused for  *
001300*       both the per-order totals and the end-of-run trailer.    *
001400*                                                                *
001500*----------------------------------------------------------------*
001600*                                                                *
001700*  CHANGE ACTIVITY :                                             *
001800*       $SEG(FACTCP8),COMP(FACTURE),PROD(BATCH   ):              *
001900*                                                                *
002000*   PN= REASON   DATE   INIT  : REMARKS                          *
002100*   $D0= INITIAL 900312 RBD   : FACTURATION - BASE LAYOUT        * INITIAL
002200*   $P1= CR-0205 960410 MNB   : ADDED PAYMENT MODE / STATUS LBLS *  CR0205
002300*   $P2= CR-0330 020318 JLR   : ADDED STOCK VALUATION TO TRAILER *  CR0330
002400*                                                                *
002500******************************************************************
002600 01  RPT-HEADER1.
002700     05  FILLER                  PIC X(52)
002800             VALUE 'MODULE FACTURE                    RUN DATE: '.
002900     05  RPT-HDR-MM              PIC 99.
003000     05  FILLER                  PIC X     VALUE '/'.
003100     05  RPT-HDR-DD              PIC 99.
003200     05  FILLER                  PIC X     VALUE '/'.
003300     05  RPT-HDR-YYYY            PIC 9(04).
003400     05  FILLER                  PIC X(69) VALUE SPACES.
003500
003600 01  RPT-ORDER-HEADER.
003700     05  FILLER                  PIC X(10) VALUE 'COMMANDE: '.
003800     05  RPT-OH-CMD-NUMERO       PIC X(17).
003900     05  FILLER                  PIC X(04) VALUE SPACES.
004000     05  FILLER                  PIC X(08) VALUE 'CLIENT: '.
004100     05  RPT-OH-CLIENT-NOM       PIC X(51).
004200     05  FILLER                  PIC X(42) VALUE SPACES.
004300
004400 01  RPT-COL-HEADER.
004500     05  FILLER  PIC X(30)  VALUE 'PRODUIT'.
004600     05  FILLER  PIC X(01)  VALUE SPACES.
004700     05  FILLER  PIC X(05)  VALUE 'QTE  '.
004800     05  FILLER  PIC X(01)  VALUE SPACES.
004900     05  FILLER  PIC X(12)  VALUE 'PRIX UNIT.  '.
005000     05  FILLER  PIC X(01)  VALUE SPACES.
005100     05  FILLER  PIC X(06)  VALUE 'TVA % '.
005200     05  FILLER  PIC X(01)  VALUE SPACES.
005300     05  FILLER  PIC X(12)  VALUE 'TOTAL LIGNE '.
005400     05  FILLER  PIC X(63)  VALUE SPACES.
005500
005600 01  RPT-COL-RULE.
005700     05  FILLER  PIC X(30)  VALUE ALL '-'.
005800     05  FILLER  PIC X(01)  VALUE SPACES.
005900     05  FILLER  PIC X(05)  VALUE ALL '-'.
006000     05  FILLER  PIC X(01)  VALUE SPACES.
006100     05  FILLER  PIC X(12)  VALUE ALL '-'.
006200     05  FILLER  PIC X(01)  VALUE SPACES.
006300     05  FILLER  PIC X(06)  VALUE ALL '-'.
006400     05  FILLER  PIC X(01)  VALUE SPACES.
006500     05  FILLER  PIC X(12)  VALUE ALL '-'.
006600     05  FILLER  PIC X(63)  VALUE SPACES.
006700
006800 01  RPT-DETAIL-LINE.
006900     05  RPT-DTL-NOM-PRODUIT     PIC X(30).
007000     05  FILLER                  PIC X(01) VALUE SPACES.
007100     05  RPT-DTL-QUANTITE        PIC ZZZZ9.
007200     05  FILLER                  PIC X(01) VALUE SPACES.
007300     05  RPT-DTL-PRIX-UNITAIRE   PIC ZZ,ZZZ,ZZ9.99.
007400     05  FILLER                  PIC X(01) VALUE SPACES.
007500     05  RPT-DTL-TAUX-TVA        PIC ZZ9.99.
007600     05  FILLER                  PIC X(01) VALUE SPACES.
007700     05  RPT-DTL-SOUS-TOTAL      PIC ZZ,ZZZ,ZZ9.99.
007800     05  FILLER                  PIC X(63) VALUE SPACES.
007900
008000*    SHARED THREE-ITEM TOTALS LINE - USED FOR BOTH THE PER-      *
008100*    ORDER TOTALS BLOCK AND THE END-OF-RUN TRAILER.              *
008200 01  RPT-TOTALS-DETAIL.
008300     05  FILLER                  PIC X(02) VALUE SPACES.
008400     05  RPT-TOT-LABEL           PIC X(17).
008500     05  RPT-TOT-ITEM1           PIC X(13).
008600     05  RPT-TOT-VALUE1          PIC ZZZ,ZZZ,ZZ9.99-.
008700     05  FILLER                  PIC X(03) VALUE SPACES.
008800     05  RPT-TOT-ITEM2           PIC X(13).
008900     05  RPT-TOT-VALUE2          PIC ZZZ,ZZZ,ZZ9.99-.
009000     05  FILLER                  PIC X(03) VALUE SPACES.
009100     05  RPT-TOT-ITEM3           PIC X(13).
009200     05  RPT-TOT-VALUE3          PIC ZZZ,ZZZ,ZZ9.99-.
009300     05  FILLER                  PIC X(32) VALUE SPACES.
009400
009500*    ALTERNATE VIEW OF THE SHARED TOTALS LINE FOR THE COUNT-     *
009600*    ONLY FIGURES ON THE TRAILER (NO DECIMALS).                  *
009700 01  RPT-TOTALS-DETAIL-CNT REDEFINES RPT-TOTALS-DETAIL.
009800     05  FILLER                  PIC X(02).
009900     05  RPT-TOTC-LABEL          PIC X(17).
010000     05  RPT-TOTC-ITEM1          PIC X(13).
010100     05  RPT-TOTC-VALUE1         PIC ZZZ,ZZZ,ZZ9.
010200     05  FILLER                  PIC X(06).
010300     05  RPT-TOTC-ITEM2          PIC X(13).
010400     05  RPT-TOTC-VALUE2         PIC ZZZ,ZZZ,ZZ9.
010500     05  FILLER                  PIC X(06).
010600     05  RPT-TOTC-ITEM3          PIC X(13).
010700     05  RPT-TOTC-VALUE3         PIC ZZZ,ZZZ,ZZ9.
010800     05  FILLER                  PIC X(32).
010900
011000 01  RPT-PAIEMENT-STATUT-LINE.
011100     05  FILLER                  PIC X(02) VALUE SPACES.
011200     05  FILLER                  PIC X(17) VALUE 'MODE PAIEMENT:  '.
011300     05  RPT-PS-MODE             PIC X(14).
011400     05  FILLER                  PIC X(06) VALUE SPACES.
011500     05  FILLER                  PIC X(17) VALUE 'STATUT FACTURE:  '.
011600     05  RPT-PS-STATUT           PIC X(10).
011700     05  FILLER                  PIC X(66) VALUE SPACES.
011800
011900 01  RPT-REJECT-LINE.
012000     05  FILLER                  PIC X(02) VALUE SPACES.
012100     05  FILLER                  PIC X(17) VALUE '*** REJETEE *** '.
012200     05  RPT-REJ-CMD-SEQ         PIC 9(06).
012300     05  FILLER                  PIC X(02) VALUE SPACES.
012400     05  RPT-REJ-LIBELLE         PIC X(40).
012500     05  RPT-REJ-DETAIL          PIC X(30).
012600     05  FILLER                  PIC X(35) VALUE SPACES.
012700
012800 01  RPT-TRAILER-HDR1.
012900     05  FILLER                  PIC X(26)
013000             VALUE 'RECAPITULATIF DE LA RUN  '.
013100     05  FILLER                  PIC X(106) VALUE SPACES.
013200
013300 01  RPT-TRAILER-HDR2.
013400     05  FILLER                  PIC X(100) VALUE ALL '-'.
013500     05  FILLER                  PIC X(32)  VALUE SPACES.
013600
013700 01  RPT-SPACES.
013800     05  FILLER                  PIC X(132) VALUE SPACES.
