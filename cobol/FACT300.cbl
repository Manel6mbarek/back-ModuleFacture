000100******************************************************************
000200*                                                                *
000300*  PROGRAM:  FACT300                                             *
000400*            Module Facture - Invoice / stock statistics engine  *
000500*                                                                *
000600*  DESCRIPTIVE NAME = End-of-run subroutine that re-reads the    *
000700*                     FACTURES file just written by FACT100, the *
000800*                     LIGNE-COMMANDE file it also wrote, and the  
000900*                     in-core PRODUIT table to produce the        
001000*                     counts and totals for the run trailer.     *
001100*                                                                *
001200*  FUNCTION =                                                    *
001300*       Counts invoices by FAC-STATUT, sums FAC-MONTANT-TTC for  *
001400*       the PAYEE ones (chiffre d'affaires) both all-time and    *
001500*       for the run's own current year/month, walks the PRODUIT  *
001600*       table once for stock valuation, average price, and       *
001700*       low-stock / out-of-stock counts, then walks the LIGNE-   *
001800*       COMMANDE file once to roll each line's SOUS-TOTAL into   *
001900*       WS-PRD-REVENU for the product it belongs to.  Built as  *
002000*       a small CALLed subroutine that accumulates statistics    *
002100*       into a passed stats area, the way this shop's end-of-run *
002200*       subroutines generally do, except this one owns its own   *
002300*       input files rather than taking them on the CALL.         *
002400*                                                                *
002500*  Linkage:                                                      *
002600*       parameters:                                              *
002700*         1: WS-PRODUIT-TABLE    (passed, not changed)           *
002800*         2: WS-STATISTICS-AREA  (passed and modified)           *
002900*                                                                *
003000*----------------------------------------------------------------*
003100*                                                                *
003200*  CHANGE ACTIVITY :                                             *
003300*       $MOD(FACT300),COMP(FACTURE),PROD(BATCH   ):              *
003400*                                                                *
003500*  PN= REASON   DATE   INIT  : REMARKS                           *
003600*  $D0= INITIAL 900312 RBD   : FACTURATION - BASE SUBROUTINE     * INITIAL
003700*  $P1= CR-0244 980930 JLR   : ADDED STOCK VALUATION / AVG PRICE *  CR0244
003800*  $P2= CR-0244 980930 JLR   : ADDED LOW-STOCK / RUPTURE COUNTS  *  CR0244
003900*  $P3= Y2K-017 990128 KAT   : Y2K REVIEW - NO DATE ARITHMETIC   *  Y2K017
004000*  $P4= CR-0358 021014 JLR   : ADDED LINES-IN / WS-PRD-REVENU -  *  CR0358
004100*                              PER-PRODUCT REVENUE NOW ACCUMU-   *
004200*                              LATED OFF THE LIGNE-COMMANDE FILE *
004300*  $P5= CR-0360 021028 JLR   : RESTORED SPECIAL-NAMES/C01 - SHOP *  CR0360
004400*                              STANDARD FOR PRINTER SPACING      *
004500*                              CONTROL, DROPPED IN ERROR LAST    *
004600*                              PASS                              *
004700*  $P6= CR-0361 021104 JLR   : ADDED CURRENT-MONTH PAYEE REVENUE *  CR0361
004800*                              (WS-STAT-REVENU-MOIS-PAYEE) -     *
004900*                              ACCEPTS ITS OWN RUN DATE, SAME AS *
005000*                              FACT100'S 0200-INIT-RUN DOES      *
005100*                                                                *
005200******************************************************************
005300 IDENTIFICATION DIVISION.
005400 PROGRAM-ID.    FACT300.
005500 AUTHOR.        J L ROUSSEAU.
005600 INSTALLATION.  FACTURATION DEPT - BATCH SYSTEMS.
005700 DATE-WRITTEN.  03/12/90.
005800 DATE-COMPILED.
005900 SECURITY.      COMPANY CONFIDENTIAL - BATCH SYSTEMS USE ONLY.
006000
006100 ENVIRONMENT DIVISION.
006200 CONFIGURATION SECTION.
006300 SPECIAL-NAMES.
006400     C01 IS TOP-OF-FORM.
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700     SELECT FACTURES-IN  ASSIGN TO FACTIN
006800         ACCESS IS SEQUENTIAL
006900         FILE STATUS IS WS-FACTIN-STATUS.
007000
007100     SELECT LINES-IN     ASSIGN TO LINESIN
007200         ACCESS IS SEQUENTIAL
007300         FILE STATUS IS WS-LINESIN-STATUS.
007400
007500*****************************************************************
007600 DATA DIVISION.
007700 FILE SECTION.
007800
007900 FD  FACTURES-IN
008000     LABEL RECORDS ARE STANDARD
008100     RECORDING MODE IS F.
008200     COPY FACTCP6.
008300
008400 FD  LINES-IN
008500     LABEL RECORDS ARE STANDARD
008600     RECORDING MODE IS F.
008700     COPY FACTCP5.
008800
008900 WORKING-STORAGE SECTION.
009000*
009100*    STANDALONE SCRATCH COUNTER - HOW MANY LIGNE-COMMANDE        *
009200*    RECORDS THIS RUN READ OFF LINES-IN, FOR THE DEBUG TOOL      *
009300*    DUMP ONLY.                                                   
009400 77  WS-LINE-READ-COUNT        PIC S9(06)  COMP-3  VALUE +0.
009500
009600*    THIS SUBROUTINE IS NOT PASSED FACT100'S RUN DATE, SO IT     *
009700*    ACCEPTS ITS OWN - SAME SYSTEM-DATE ACCEPT FACT100 DOES IN   *
009800*    ITS OWN 0200-INIT-RUN - TO KNOW WHICH INVOICES FALL IN THE  *
009900*    CURRENT MONTH FOR THE REVENU-MOIS FIGURE.                   *
010000 01  WS-RUN-DATE-LOCAL.
010100     05  WS-RUN-DATE-LCL          PIC 9(08).
010200     05  WS-RUN-DATE-LCL-R REDEFINES WS-RUN-DATE-LCL.
010300         10  WS-RUN-YYYY-LCL      PIC 9(04).
010400         10  WS-RUN-MM-LCL        PIC 9(02).
010500         10  WS-RUN-DD-LCL        PIC 9(02).
010600
010700 01  WS-FIELDS.
010800     05  WS-PROGRAM-STATUS    PIC X(30)     VALUE SPACES.
010900     05  WS-FIRST-TIME-SW     PIC X         VALUE 'Y'.
011000     05  WS-FACTIN-EOF-SW     PIC X         VALUE 'N'.
011100         88  WS-FACTIN-EOF        VALUE 'Y'.
011200     05  WS-FACTIN-STATUS     PIC X(02)     VALUE SPACES.
011300     05  WS-LINESIN-EOF-SW    PIC X         VALUE 'N'.
011400         88  WS-LINESIN-EOF       VALUE 'Y'.
011500     05  WS-LINESIN-STATUS    PIC X(02)     VALUE SPACES.
011600     05  WS-PRD-SUBSCRIPT     PIC S9(04)    COMP   VALUE +0.
011700     05  WS-PRD-REVENU-SUB    PIC S9(04)    COMP   VALUE +0.
011800     05  WS-PRD-REVENU-FOUND-SW PIC X       VALUE 'N'.
011900         88  WS-PRD-REVENU-FOUND  VALUE 'Y'.
012000     05  WS-PRD-TOTAL-PRIX    PIC S9(10)V99 COMP-3 VALUE +0.
012100
012200*    DEBUG TOOL AID - RAW BYTE VIEW OF THE RUNNING PRICE TOTAL.  *
012300 01  WS-PRD-TOTAL-PRIX-DIAG REDEFINES WS-PRD-TOTAL-PRIX.
012400     05  WS-PRD-TOTAL-PRIX-X  PIC X(07).
012500
012600 01  WS-VALUATION-WORK.
012700     05  WS-STOCK-VALEUR-WK    PIC S9(9)V99 COMP-3 VALUE +0.
012800     05  WS-STOCK-VALEUR-WK-X REDEFINES WS-STOCK-VALEUR-WK
012900                               PIC X(06).
013000     05  WS-PRIX-MOYEN-WK      PIC S9(8)V99 COMP-3 VALUE +0.
013100     05  WS-PRIX-MOYEN-WK-X REDEFINES WS-PRIX-MOYEN-WK
013200                               PIC X(06).
013300
013400*****************************************************************
013500 LINKAGE SECTION.
013600
013700*    SAME LAYOUT AS THE WS-PRODUIT-TABLE ENTRY IN FACTCP9 - NOT   
013800*    COPIED HERE SINCE A LINKAGE ITEM CANNOT CARRY FACTCP9'S      
013900*    VALUE CLAUSE ON WS-PRD-TAB-COUNT.                            
014000 01  WS-PRODUIT-TABLE.
014100     05  WS-PRD-TAB-COUNT        PIC S9(04)  COMP.
014200     05  WS-PRD-TAB OCCURS 0 TO 2000 TIMES
014300             DEPENDING ON WS-PRD-TAB-COUNT
014400             INDEXED BY WS-PRD-IDX.
014500         10  WS-PRD-ID           PIC 9(08).
014600         10  WS-PRD-NOM          PIC X(30).
014700         10  WS-PRD-PRIX         PIC S9(8)V99  COMP-3.
014800         10  WS-PRD-QTE-STOCK    PIC S9(06).
014900         10  WS-PRD-SEUIL        PIC 9(06).
015000         10  WS-PRD-DISPONIBLE   PIC X(01).
015100             88  WS-PRD-DISPONIBLE-OUI  VALUE 'Y'.
015200             88  WS-PRD-DISPONIBLE-NON  VALUE 'N'.
015300         10  WS-PRD-CATEGORIE-ID PIC 9(08).
015400         10  WS-PRD-REVENU       PIC S9(8)V99  COMP-3.
015500
015600*    SAME LAYOUT AS THE WS-STATISTICS-AREA ENTRY IN FACTCP7 -     
015700*    NOT COPIED HERE SINCE ONLY THIS ONE 01-LEVEL IS PASSED.      
015800 01  WS-STATISTICS-AREA.
015900     05  WS-STAT-FAC-EN-ATTENTE  PIC S9(07)  COMP-3.
016000     05  WS-STAT-FAC-PAYEE       PIC S9(07)  COMP-3.
016100     05  WS-STAT-FAC-ANNULEE     PIC S9(07)  COMP-3.
016200     05  WS-STAT-REVENU-PAYEE    PIC S9(8)V99 COMP-3.
016300     05  WS-STAT-REVENU-MOIS-PAYEE PIC S9(8)V99 COMP-3.
016400     05  WS-STAT-STOCK-VALEUR    PIC S9(9)V99 COMP-3.
016500     05  WS-STAT-PRIX-MOYEN      PIC S9(8)V99 COMP-3.
016600     05  WS-STAT-NB-STOCK-BAS    PIC S9(05)  COMP-3.
016700     05  WS-STAT-NB-RUPTURE      PIC S9(05)  COMP-3.
016800
016900*****************************************************************
017000 PROCEDURE DIVISION USING WS-PRODUIT-TABLE, WS-STATISTICS-AREA.
017100
017200 000-MAIN.
017300     MOVE 'PROGRAM STARTED' TO WS-PROGRAM-STATUS.
017400     ACCEPT WS-RUN-DATE-LCL FROM DATE YYYYMMDD.
017500     PERFORM 500-INIT-STATISTICS.
017600     PERFORM 100-COUNT-INVOICES.
017700     PERFORM 200-VALORISER-STOCK.
017800     PERFORM 300-ACCUMULATE-REVENU.
017900     MOVE 'PROGRAM ENDED' TO WS-PROGRAM-STATUS.
018000     GOBACK.
018100
018200 100-COUNT-INVOICES.
018300     OPEN INPUT FACTURES-IN.
018400     IF WS-FACTIN-STATUS NOT = '00'
018500         DISPLAY 'FACT300 - ERROR OPENING FACTURES-IN. RC: '
018600                 WS-FACTIN-STATUS
018700         GO TO 100-EXIT.
018800     PERFORM 110-READ-FACTURE THROUGH 110-EXIT
018900         UNTIL WS-FACTIN-EOF.
019000     CLOSE FACTURES-IN.
019100 100-EXIT.
019200     EXIT.
019300
019400 110-READ-FACTURE.
019500     READ FACTURES-IN
019600         AT END MOVE 'Y' TO WS-FACTIN-EOF-SW
019700                GO TO 110-EXIT.
019800     IF FAC-ST-EN-ATTENTE
019900         ADD +1 TO WS-STAT-FAC-EN-ATTENTE
020000     ELSE IF FAC-ST-PAYEE
020100         ADD +1 TO WS-STAT-FAC-PAYEE
020200         ADD FAC-MONTANT-TTC TO WS-STAT-REVENU-PAYEE
020300         IF FAC-ANNEE-FACTURE = WS-RUN-YYYY-LCL
020400           AND FAC-MOIS-FACTURE = WS-RUN-MM-LCL
020500             ADD FAC-MONTANT-TTC TO WS-STAT-REVENU-MOIS-PAYEE
020600         END-IF
020700     ELSE IF FAC-ST-ANNULEE
020800         ADD +1 TO WS-STAT-FAC-ANNULEE.
020900 110-EXIT.
021000     EXIT.
021100
021200 200-VALORISER-STOCK.
021300     IF WS-PRD-TAB-COUNT NOT > ZERO
021400         GO TO 200-EXIT.
021500     PERFORM 210-VALORISER-UN-PRODUIT THROUGH 210-EXIT
021600         VARYING WS-PRD-SUBSCRIPT FROM +1 BY +1
021700         UNTIL WS-PRD-SUBSCRIPT > WS-PRD-TAB-COUNT.
021800     COMPUTE WS-STAT-PRIX-MOYEN ROUNDED =
021900         WS-PRD-TOTAL-PRIX / WS-PRD-TAB-COUNT.
022000     MOVE WS-STAT-STOCK-VALEUR TO WS-STOCK-VALEUR-WK.
022100     MOVE WS-STAT-PRIX-MOYEN   TO WS-PRIX-MOYEN-WK.
022200 200-EXIT.
022300     EXIT.
022400
022500 210-VALORISER-UN-PRODUIT.
022600     COMPUTE WS-STAT-STOCK-VALEUR =
022700         WS-STAT-STOCK-VALEUR +
022800         ( WS-PRD-PRIX (WS-PRD-SUBSCRIPT) *
022900           WS-PRD-QTE-STOCK (WS-PRD-SUBSCRIPT) ).
023000     ADD WS-PRD-PRIX (WS-PRD-SUBSCRIPT) TO WS-PRD-TOTAL-PRIX.
023100     IF WS-PRD-QTE-STOCK (WS-PRD-SUBSCRIPT) NOT > ZERO
023200         ADD +1 TO WS-STAT-NB-RUPTURE
023300     ELSE IF WS-PRD-QTE-STOCK (WS-PRD-SUBSCRIPT) NOT >
023400             WS-PRD-SEUIL (WS-PRD-SUBSCRIPT)
023500         ADD +1 TO WS-STAT-NB-STOCK-BAS.
023600 210-EXIT.
023700     EXIT.
023800
023900*-----------------------------------------------------------*
024000*    300-RANGE - WALK THE LIGNE-COMMANDE FILE ONCE AND ROLL  *
024100*    EACH LINE'S SOUS-TOTAL INTO WS-PRD-REVENU FOR THE        *
024200*    PRODUCT IT WAS PRICED AGAINST.  A LINE WHOSE PRODUCT HAS *
024300*    SINCE DROPPED OUT OF THE TABLE IS SIMPLY SKIPPED.        *
024400*-----------------------------------------------------------*
024500 300-ACCUMULATE-REVENU.
024600     OPEN INPUT LINES-IN.
024700     IF WS-LINESIN-STATUS NOT = '00'
024800         DISPLAY 'FACT300 - ERROR OPENING LINES-IN.    RC: '
024900                 WS-LINESIN-STATUS
025000         GO TO 300-EXIT.
025100     PERFORM 310-READ-LIGNE THROUGH 310-EXIT
025200         UNTIL WS-LINESIN-EOF.
025300     CLOSE LINES-IN.
025400 300-EXIT.
025500     EXIT.
025600
025700 310-READ-LIGNE.
025800     READ LINES-IN
025900         AT END MOVE 'Y' TO WS-LINESIN-EOF-SW
026000                GO TO 310-EXIT.
026100     ADD +1 TO WS-LINE-READ-COUNT.
026200     PERFORM 320-FIND-PRODUIT-FOR-LIGNE THROUGH 320-EXIT.
026300     IF WS-PRD-REVENU-FOUND
026400         ADD LGN-SOUS-TOTAL
026500             TO WS-PRD-REVENU (WS-PRD-REVENU-SUB).
026600 310-EXIT.
026700     EXIT.
026800
026900 320-FIND-PRODUIT-FOR-LIGNE.
027000     MOVE 'N' TO WS-PRD-REVENU-FOUND-SW.
027100     IF WS-PRD-TAB-COUNT NOT > ZERO
027200         GO TO 320-EXIT.
027300     PERFORM 321-TEST-ONE-PRODUIT THROUGH 321-EXIT
027400         VARYING WS-PRD-REVENU-SUB FROM +1 BY +1
027500         UNTIL WS-PRD-REVENU-SUB > WS-PRD-TAB-COUNT
027600            OR WS-PRD-REVENU-FOUND.
027700 320-EXIT.
027800     EXIT.
027900
028000 321-TEST-ONE-PRODUIT.
028100     IF LGN-PRODUIT-ID = WS-PRD-ID (WS-PRD-REVENU-SUB)
028200         MOVE 'Y' TO WS-PRD-REVENU-FOUND-SW.
028300 321-EXIT.
028400     EXIT.
028500
028600 500-INIT-STATISTICS.
028700     MOVE 'ZEROING STATS VARIABLES' TO WS-PROGRAM-STATUS.
028800     MOVE +0 TO WS-STAT-FAC-EN-ATTENTE.
028900     MOVE +0 TO WS-STAT-FAC-PAYEE.
029000     MOVE +0 TO WS-STAT-FAC-ANNULEE.
029100     MOVE +0 TO WS-STAT-REVENU-PAYEE.
029200     MOVE +0 TO WS-STAT-REVENU-MOIS-PAYEE.
029300     MOVE +0 TO WS-STAT-STOCK-VALEUR.
029400     MOVE +0 TO WS-STAT-PRIX-MOYEN.
029500     MOVE +0 TO WS-STAT-NB-STOCK-BAS.
029600     MOVE +0 TO WS-STAT-NB-RUPTURE.
029700     MOVE +0 TO WS-PRD-TOTAL-PRIX.
029800
029900*  END OF PROGRAM FACT300
