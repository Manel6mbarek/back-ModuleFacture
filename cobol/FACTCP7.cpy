000100******************************************************************
000200*                                                                *
000300*  COPYBOOK NAME = FACTCP7                                       *
000400*                                                                *
000500*  DESCRIPTIVE NAME = Module Facture - FACT100 shared work area: *
000600*                     run date, switches, numbering counters,    *
000700*                     run totals                                 *
000800*                                                                *
000900*  FUNCTION =                                                    *
001000*       Counters and switches that live for the whole run,       *
001100*       carried over from the old TOTALS-VARS block on the       *
001200*       customer-report batch - same COMP-3 habit for the        *
001300*       running counts, plus the binary table subscripts the     *
001400*       masters copybooks already declare.                       *
001500*                                                                *
001600*----------------------------------------------------------------*
001700*                                                                *
001800*  CHANGE ACTIVITY :                                             *
001900*       $SEG(FACTCP7),COMP(FACTURE),PROD(BATCH   ):              *
002000*                                                                *
002100*   PN= REASON   DATE   INIT  : REMARKS                          *
002200*   $D0= INITIAL 900312 RBD   : FACTURATION - BASE LAYOUT        * INITIAL
002300*   $P1= CR-0244 980930 JLR   : ADDED LOW/OUT-OF-STOCK COUNTERS  *  CR0244
002400*   $P2= Y2K-015 990128 KAT   : WS-RUN-YYYY WIDENED TO 4 DIGITS  *  Y2K015
002500*   $P3= CR-0361 021104 JLR   : ADDED WS-STAT-REVENU-MOIS-PAYEE -*  CR0361
002600*                              CURRENT-MONTH REVENUE ON TRAILER  *
002700*                                                                *
002800******************************************************************
002900 01  WS-RUN-DATE-AND-TIME.
003000     05  WS-RUN-DATE             PIC 9(08).
003100     05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
003200         10  WS-RUN-YYYY         PIC 9(04).
003300         10  WS-RUN-MM           PIC 9(02).
003400         10  WS-RUN-DD           PIC 9(02).
003500
003600 01  WS-SWITCHES.
003700     05  WS-PRODUIT-EOF-SW       PIC X(01)  VALUE 'N'.
003800         88  WS-PRODUIT-EOF          VALUE 'Y'.
003900     05  WS-CLIENT-EOF-SW        PIC X(01)  VALUE 'N'.
004000         88  WS-CLIENT-EOF           VALUE 'Y'.
004100     05  WS-TRANS-EOF-SW         PIC X(01)  VALUE 'N'.
004200         88  WS-TRANS-EOF             VALUE 'Y'.
004300     05  WS-FIRST-LINE-SW        PIC X(01)  VALUE 'Y'.
004400         88  WS-FIRST-LINE-OF-RUN     VALUE 'Y'.
004500     05  WS-ORDER-OPEN-SW        PIC X(01)  VALUE 'N'.
004600         88  WS-ORDER-IS-OPEN         VALUE 'Y'.
004700
004800 01  WS-FILE-STATUS-AREA.
004900     05  WS-PRODUIT-STATUS       PIC X(02)  VALUE SPACES.
005000     05  WS-CLIENT-STATUS        PIC X(02)  VALUE SPACES.
005100     05  WS-TRANS-STATUS         PIC X(02)  VALUE SPACES.
005200     05  WS-CMD-OUT-STATUS       PIC X(02)  VALUE SPACES.
005300     05  WS-LGN-OUT-STATUS       PIC X(02)  VALUE SPACES.
005400     05  WS-FAC-OUT-STATUS       PIC X(02)  VALUE SPACES.
005500     05  WS-REPORT-STATUS        PIC X(02)  VALUE SPACES.
005600
005700*    NUMBERING COUNTERS - CMD-SEQ RESTARTS AT 1 EVERY RUN DATE,  *
005800*    FAC-SEQ NEVER RESETS (RUNNING COUNT OF INVOICES CREATED).   *
005900 01  WS-NUMBERING-COUNTERS.
006000     05  WS-NEXT-CMD-SEQ         PIC S9(04)  COMP-3  VALUE +0.
006100     05  WS-NEXT-FAC-SEQ         PIC S9(04)  COMP-3  VALUE +0.
006200
006300*    RUN TOTALS - PRINTED ON THE TRAILER BY FACT100 8000-.       *
006400 01  WS-RUN-TOTALS.
006500     05  WS-TOT-ORDERS-CREATED   PIC S9(07)  COMP-3  VALUE +0.
006600     05  WS-TOT-INVOICES-CREATED PIC S9(07)  COMP-3  VALUE +0.
006700     05  WS-TOT-LINES-PROCESSED  PIC S9(07)  COMP-3  VALUE +0.
006800     05  WS-TOT-ORDERS-REJECTED  PIC S9(07)  COMP-3  VALUE +0.
006900     05  WS-TOT-HT               PIC S9(8)V99 COMP-3 VALUE +0.
007000     05  WS-TOT-TVA              PIC S9(8)V99 COMP-3 VALUE +0.
007100     05  WS-TOT-TTC              PIC S9(8)V99 COMP-3 VALUE +0.
007200
007300*    STATISTICS RETURNED BY FACT300 AT END OF FILE - SEE         *
007400*    FACT100 8000-PRINT-RUN-TRAILER AND THE FACT300 LINKAGE.     *
007500 01  WS-STATISTICS-AREA.
007600     05  WS-STAT-FAC-EN-ATTENTE  PIC S9(07)  COMP-3  VALUE +0.
007700     05  WS-STAT-FAC-PAYEE       PIC S9(07)  COMP-3  VALUE +0.
007800     05  WS-STAT-FAC-ANNULEE     PIC S9(07)  COMP-3  VALUE +0.
007900     05  WS-STAT-REVENU-PAYEE    PIC S9(8)V99 COMP-3 VALUE +0.
008000*    PAYEE REVENUE RESTRICTED TO INVOICES DATED IN THE RUN'S     *
008100*    OWN YEAR/MONTH - SEE FACT300 110-READ-FACTURE.              *
008200     05  WS-STAT-REVENU-MOIS-PAYEE PIC S9(8)V99 COMP-3 VALUE +0.
008300     05  WS-STAT-STOCK-VALEUR    PIC S9(9)V99 COMP-3 VALUE +0.
008400     05  WS-STAT-PRIX-MOYEN      PIC S9(8)V99 COMP-3 VALUE +0.
008500     05  WS-STAT-NB-STOCK-BAS    PIC S9(05)  COMP-3  VALUE +0.
008600     05  WS-STAT-NB-RUPTURE      PIC S9(05)  COMP-3  VALUE +0.
008700
008800*    WORK FIELDS FOR REJECT/ERROR MESSAGES.                      *
008900 01  WS-MESSAGE-AREA.
009000     05  WS-ERR-LIBELLE          PIC X(40)  VALUE SPACES.
009100     05  WS-ERR-DETAIL           PIC X(30)  VALUE SPACES.
009200
009300*    IN-CORE ORDER-IN-PROGRESS AREA - ACCUMULATES ONE ORDER'S    *
009400*    TOTALS WHILE ITS LINES STREAM THROUGH FACT100 2000-RANGE.   *
009500*    MOVED HERE FROM FACTCP4 SO THE COMMANDE OUTPUT RECORD       *
009600*    COPYBOOK STAYS SAFE TO COPY INTO AN FD (CR-0355).           *
009700 01  WS-CURRENT-ORDER.
009800     05  WS-CMD-SEQ-KEY          PIC 9(06).
009900     05  WS-CMD-CLIENT-ID        PIC 9(08).
010000     05  WS-CMD-SOUS-TOTAL       PIC S9(8)V99  COMP-3  VALUE +0.
010100     05  WS-CMD-TAUX-TVA         PIC S9(3)V99  COMP-3  VALUE +0.
010200     05  WS-CMD-MONTANT-TVA      PIC S9(8)V99  COMP-3  VALUE +0.
010300     05  WS-CMD-TOTAL-HT         PIC S9(8)V99  COMP-3  VALUE +0.
010400     05  WS-CMD-TOTAL-TTC        PIC S9(8)V99  COMP-3  VALUE +0.
010500     05  WS-CMD-NB-ARTICLES      PIC 9(06)     VALUE ZERO.
010600     05  WS-CMD-REJECTED-SW      PIC X(01)     VALUE 'N'.
010700         88  WS-CMD-REJECTED         VALUE 'Y'.
010800     05  WS-CMD-NUMERO           PIC X(17)     VALUE SPACES.
