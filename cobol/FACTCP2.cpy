000100******************************************************************
000200*                                                                *
000300*  COPYBOOK NAME = FACTCP2                                       *
000400*                                                                *
000500*  DESCRIPTIVE NAME = Module Facture - Client master record and  *
000600*                     in-core client table                       *
000700*                                                                *
000800*  FUNCTION =                                                    *
000900*       Defines the CLIENT master record and the in-core table   *
001000*       FACT100 loads it into at start of run.  The batch only   *
001100*       needs to confirm a client exists and copy the name onto  *
001200*       the invoice - no client maintenance is done here.        *
001300*                                                                *
001400*----------------------------------------------------------------*
001500*                                                                *
001600*  CHANGE ACTIVITY :                                             *
001700*       $SEG(FACTCP2),COMP(FACTURE),PROD(BATCH   ):              *
001800*                                                                *
001900*   PN= REASON   DATE   INIT  : REMARKS                          *
002000*   $D0= INITIAL 900312 RBD   : FACTURATION - BASE LAYOUT        * INITIAL
002100*   $P1= CR-0151 940602 MNB   : SPLIT NOM/PRENOM (WAS ONE FIELD) *  CR0151
002200*   $P2= Y2K-012 990128 KAT   : Y2K - VERIFIED 4-DIGIT DATES N/A *  Y2K012
002300*                                                                *
002400******************************************************************
002500*    CLIENT master record - line sequential, fixed fields        *
002600*    104 bytes of spec content + 1 reserved byte (house          *
002700*    standard trailing filler on every master record copybook)   *
002800 01  CLI-MASTER-RECORD.
002900     05  CLI-ID                  PIC 9(08).
003000     05  CLI-NOM                 PIC X(25).
003100     05  CLI-PRENOM              PIC X(25).
003200     05  CLI-EMAIL               PIC X(40).
003300     05  CLI-ROLE                PIC X(06).
003400         88  CLI-ROLE-CLIENT         VALUE 'CLIENT'.
003500         88  CLI-ROLE-ADMIN          VALUE 'ADMIN '.
003600     05  FILLER                  PIC X(01).
003700
003800*    THE IN-CORE CLIENT TABLE (WS-CLIENT-TABLE) USED TO LIVE     *
003900*    RIGHT HERE - MOVED TO ITS OWN MEMBER, FACTCP10, SO A        *
004000*    WORKING-STORAGE VALUE CLAUSE NEVER RIDES INTO THE FD.       *
