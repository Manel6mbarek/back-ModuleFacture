000100******************************************************************
000200*                                                                *
000300*  COPYBOOK NAME = FACTCP6                                       *
000400*                                                                *
000500*  DESCRIPTIVE NAME = Module Facture - Invoice (FACTURE) output  *
000600*                     record                                     *
000700*                                                                *
000800*  FUNCTION =                                                    *
000900*       Exactly one FACTURE record per order, written right      *
001000*       after the COMMANDE record at the order break.  Amounts   *
001100*       and status text are copied from WS-CURRENT-ORDER - this  *
001200*       copybook never gets its own arithmetic, it only carries  *
001300*       what FACT100's 3400-CREATE-INVOICE already worked out.   *
001400*                                                                *
001500*----------------------------------------------------------------*
001600*                                                                *
001700*  CHANGE ACTIVITY :                                             *
001800*       $SEG(FACTCP6),COMP(FACTURE),PROD(BATCH   ):              *
001900*                                                                *
002000*   PN= REASON   DATE   INIT  : REMARKS                          *
002100*   $D0= INITIAL 900312 RBD   : FACTURATION - BASE LAYOUT        * INITIAL
002200*   $P1= CR-0162 941107 MNB   : ADDED FAC-NUMERO-R REDEFINES     *  CR0162
002300*   $P2= CR-0301 010607 JLR   : ADDED FAC-MODE-PAIEMENT 88-LEVELS*  CR0301
002400*   $P3= CR-0361 021104 JLR   : ADDED FAC-DATE-FACTURE-R REDEFINE*  CR0361
002500*                              FOR FACT300'S CURRENT-MONTH REVENUE*
002600*                                                                *
002700******************************************************************
002800*    FACTURE output record - line sequential, 140 bytes, the     *
002900*    trailing 1-byte FILLER is this layout's own house-standard  *
003000*    pad.                                                        *
003100 01  FAC-INVOICE-RECORD.
003200     05  FAC-NUMERO              PIC X(17).
003300*    ALTERNATE VIEW OF FAC-NUMERO FOR BUILD/PARSE, SAME IDIOM    *
003400*    AS CMD-NUMERO-R IN FACTCP4.                                 *
003500     05  FAC-NUMERO-R REDEFINES FAC-NUMERO.
003600         10  FAC-NUM-PREFIX       PIC X(03).
003700         10  FILLER               PIC X(01).
003800         10  FAC-NUM-YYYYMMDD     PIC 9(08).
003900         10  FILLER               PIC X(01).
004000         10  FAC-NUM-SEQ          PIC 9(04).
004100     05  FAC-CMD-NUMERO          PIC X(17).
004200     05  FAC-NOM-CLIENT          PIC X(25).
004300     05  FAC-STATUT              PIC X(10).
004400         88  FAC-ST-EN-ATTENTE       VALUE 'EN_ATTENTE'.
004500         88  FAC-ST-PAYEE            VALUE 'PAYEE     '.
004600         88  FAC-ST-ANNULEE          VALUE 'ANNULEE   '.
004700     05  FAC-STATUT-COMMANDE     PIC X(10).
004800     05  FAC-MODE-PAIEMENT       PIC X(14).
004900         88  FAC-MP-ESPECES          VALUE 'ESPECES       '.
005000         88  FAC-MP-CARTE            VALUE 'CARTE_BANCAIRE'.
005100         88  FAC-MP-CHEQUE           VALUE 'CHEQUE        '.
005200         88  FAC-MP-VIREMENT         VALUE 'VIREMENT      '.
005300     05  FAC-MONTANT-HT          PIC S9(8)V99.
005400     05  FAC-MONTANT-TVA         PIC S9(8)V99.
005500     05  FAC-MONTANT-TTC         PIC S9(8)V99.
005600     05  FAC-DATE-FACTURE        PIC 9(08).
005700*    ALTERNATE VIEW OF FAC-DATE-FACTURE SO FACT300 CAN TEST THE  *
005800*    INVOICE'S YEAR/MONTH AGAINST ITS OWN RUN DATE WITHOUT       *
005900*    UNSTRINGING THE FIELD - SAME IDIOM AS WS-RUN-DATE-R IN      *
006000*    FACTCP7.                                                    *
006100     05  FAC-DATE-FACTURE-R REDEFINES FAC-DATE-FACTURE.
006200         10  FAC-ANNEE-FACTURE   PIC 9(04).
006300         10  FAC-MOIS-FACTURE    PIC 9(02).
006400         10  FAC-JOUR-FACTURE    PIC 9(02).
006500     05  FAC-DATE-PAIEMENT       PIC 9(08).
006600     05  FILLER                  PIC X(01).
