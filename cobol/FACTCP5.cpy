000100******************************************************************
000200*                                                                *
000300*  COPYBOOK NAME = FACTCP5                                       *
000400*                                                                *
000500*  DESCRIPTIVE NAME = Module Facture - Order line (LIGNE-        *
000600*                     COMMANDE) output record and order-line     *
000700*                     buffer table                                *
000800*                                                                *
000900*  FUNCTION =                                                    *
001000*       LGN-ORDER-LINE-RECORD is written once per priced line.   *
001100*       WS-LIGNE-TABLE is where FACT100 holds the lines of the   *
001200*       order currently being built, so that a product already  *
001300*       on the order can have its quantity bumped instead of a  *
001400*       second line being created, and so a whole bad order can  *
001500*       be thrown away without anything already having been     *
001600*       written.                                                 *
001700*                                                                *
001800*----------------------------------------------------------------*
001900*                                                                *
002000*  CHANGE ACTIVITY :                                             *
002100*       $SEG(FACTCP5),COMP(FACTURE),PROD(BATCH   ):              *
002200*                                                                *
002300*   PN= REASON   DATE   INIT  : REMARKS                          *
002400*   $D0= INITIAL 900312 RBD   : FACTURATION - BASE LAYOUT        * INITIAL
002500*   $P1= CR-0177 950214 MNB   : MERGE DUP PRODUCT LINES IN BUFFER*  CR0177
002600*                                                                *
002700******************************************************************
002800*    LIGNE-COMMANDE output record - line sequential, 77 bytes.   *
002900*    LGN-SOUS-TOTAL KEPT PACKED (COMP-3) SO THE RECORD BALANCES  *
003000*    TO 77 WITH JUST A 1-BYTE TRAILING FILLER.                   *
003100 01  LGN-ORDER-LINE-RECORD.
003200     05  LGN-CMD-NUMERO          PIC X(17).
003300     05  LGN-PRODUIT-ID          PIC 9(08).
003400     05  LGN-NOM-PRODUIT         PIC X(30).
003500     05  LGN-QUANTITE            PIC 9(05).
003600     05  LGN-PRIX-UNITAIRE       PIC S9(8)V99.
003700     05  LGN-SOUS-TOTAL          PIC S9(8)V99  COMP-3.
003800     05  FILLER                  PIC X(01).
003900
004000*    DEBUG TOOL AID - RAW VIEW OF THE PACKED SUBTOTAL ON THE     *
004100*    OUTPUT RECORD ITSELF, KEPT FOR THE SAME REASON AS           *
004200*    PRD-PRIX-DIAG IN FACTCP1.                                   *
004300 01  LGN-SOUS-TOTAL-DIAG REDEFINES LGN-ORDER-LINE-RECORD.
004400     05  FILLER                  PIC X(70).
004500     05  LGN-SOUS-TOTAL-X        PIC X(06).
004600     05  FILLER                  PIC X(01).
004700
004800*    THE ORDER-LINE BUFFER (WS-LIGNE-TABLE) USED TO LIVE RIGHT   *
004900*    HERE - MOVED TO ITS OWN MEMBER, FACTCP11, SO A WORKING-     *
005000*    STORAGE VALUE CLAUSE NEVER RIDES INTO THE FD.               *
