000100******************************************************************
000200*                                                                *
000300*  PROGRAM:  FACT100                                             *
000400*            Module Facture - Order pricing / invoicing batch    *
000500*                                                                *
000600*  AUTHOR :  R B Duplessis                                       *
000700*            FACTURATION DEPT - BATCH SYSTEMS                    *
000800*                                                                *
000900*  READS THE PRODUIT AND CLIENT MASTERS INTO CORE, THEN DRIVES   *
001000*  THE ORDER-LINE TRANSACTION FILE (SORTED BY TRN-CMD-SEQ) TO    *
001100*  PRICE EACH ORDER, WRITE THE ORDER/LINE/INVOICE OUTPUT FILES,  *
001200*  REDUCE PRODUCT STOCK, AND PRINT THE INVOICE REPORT.           *
001300*                                                                *
001400*  THIS EXAMPLE PROGRAM FOLLOWS THE SAME SHAPE AS THE OLD        *
001500*  CUSTOMER-FILE/TRANSACTION-FILE/REPORT-FILE BATCH - A MASTER   *
001600*  IS LOADED, A TRANSACTION FILE DRIVES PROCESSING, A REPORT IS  *
001700*  PRODUCED, AND A SUBROUTINE COLLECTS STATISTICS AT THE END.    *
001800*                                                                *
001900*****************************************************************
002000*
002100* ORDER-LINE TRANSACTION FILE MUST BE SORTED BY TRN-CMD-SEQ
002200* BEFORE THIS PROGRAM RUNS (SORT STEP IS IN THE JCL, NOT HERE).
002300* ONE GROUP OF RECORDS SHARING THE SAME TRN-CMD-SEQ = ONE ORDER.
002400*
002500*****************************************************************
002600*                                                                *
002700*  CHANGE ACTIVITY :                                             *
002800*       $MOD(FACT100),COMP(FACTURE),PROD(BATCH   ):              *
002900*                                                                *
003000*  PN= REASON   DATE   INIT  : REMARKS                           *
003100*  $D0= INITIAL 900312 RBD   : FACTURATION - BASE PROGRAM        * INITIAL
003200*  $P1= CR-0118 930815 MNB   : ADDED PRODUIT CATEGORIE LOAD      *  CR0118
003300*  $P2= CR-0133 930918 MNB   : AUGMENTER/AJUSTER STOCK WIRED IN  *  CR0133
003400*                              TO FACT200 FOR FUTURE MAINT RUNS  *
003500*  $P3= CR-0162 941107 MNB   : ORDER/INVOICE NUMBER REDEFINES    *  CR0162
003600*  $P4= CR-0177 950214 MNB   : MERGE DUP PRODUCT LINES ON ORDER  *  CR0177
003700*  $P5= CR-0205 960410 MNB   : PAYMENT MODE / STATUS ON REPORT   *  CR0205
003800*  $P6= CR-0244 980930 JLR   : STOCK VALUATION / LOW-STOCK STATS *  CR0244
003900*                              ADDED TO RUN TRAILER VIA FACT300  *
004000*  $P7= Y2K-010 990128 KAT   : WS-RUN-DATE WIDENED TO 4-DIGIT    *  Y2K010
004100*                              YEAR, ORDER/INVOICE NUMBERS       *
004200*                              ALREADY CARRIED 4-DIGIT YEAR      *
004300*  $P8= CR-0301 010607 JLR   : DEFAULT PAYMENT MODE ON CREATE    *  CR0301
004400*                              SET TO ESPECES PER FACT SERVICE   *
004500*  $P9= CR-0330 020318 JLR   : RUN TRAILER CARRIES STOCK         *  CR0330
004600*                              VALUATION FROM FACT300            *
004700*  $PA= CR-0356 020930 JLR   : WS-STOCK-OPERATION/MOVEMENT/RETURN*  CR0356
004800*                              -CODE WERE MISSING FROM WORKING-  *
004900*                              STORAGE - CALL TO FACT200 WAS     *
005000*                              PASSING UNDECLARED NAMES          *
005100*  $PB= CR-0358 021014 JLR   : ZERO WS-PRD-REVENU WHEN A PRODUCT *  CR0358
005200*                              IS LOADED - FACT300 NOW ACCUMU-   *
005300*                              LATES PER-PRODUCT REVENUE OFF THE *
005400*                              LINES-FILE                        *
005500*  $PC= CR-0360 021028 JLR   : RESTORED SPECIAL-NAMES/C01 - SHOP *  CR0360
005600*                              STANDARD FOR PRINTER SPACING      *
005700*                              CONTROL, DROPPED IN ERROR LAST    *
005800*                              PASS.  ADDED PRD VALIDATION AT    *
005900*                              LOAD TIME (1012-) PER FACT DEPT   *
006000*                              DATA-QUALITY REQUEST              *
006100*  $PD= CR-0361 021104 JLR   : RUN TRAILER NOW ALSO PRINTS CA    *  CR0361
006200*                              PAYEES FOR THE RUN'S OWN MONTH    *
006300*                              (FACT300'S WS-STAT-REVENU-MOIS-   *
006400*                              PAYEE)                            *
006500*  $PE= CR-0362 021104 JLR   : ADDED 2215-RETIRER-LIGNE-SI-QTE-  *  CR0362
006600*                              ZERO - QTE <= 0 ON A LINE REMOVES *
006700*                              IT FROM THE BUFFER.  NOT DRIVEN   *
006800*                              BY THIS RUN'S TRANSACTION LAYOUT  *
006900*                              (NO QTY-ADJUST TXN TYPE EXISTS)   *
007000*                              BUT KEPT HERE FOR THE ORDER-MAINT *
007100*                              RUN, SAME POSTURE AS 3600-/3900-  *
007200*                                                                *
007300******************************************************************
007400 IDENTIFICATION DIVISION.
007500 PROGRAM-ID.    FACT100.
007600 AUTHOR.        R B DUPLESSIS.
007700 INSTALLATION.  FACTURATION DEPT - BATCH SYSTEMS.
007800 DATE-WRITTEN.  03/12/90.
007900 DATE-COMPILED.
008000 SECURITY.      COMPANY CONFIDENTIAL - BATCH SYSTEMS USE ONLY.
008100
008200 ENVIRONMENT DIVISION.
008300 CONFIGURATION SECTION.
008400 SPECIAL-NAMES.
008500     C01 IS TOP-OF-FORM.
008600 INPUT-OUTPUT SECTION.
008700 FILE-CONTROL.
008800
008900     SELECT PRODUIT-FILE  ASSIGN TO PRODFILE
009000         ACCESS IS SEQUENTIAL
009100         FILE STATUS  IS  WS-PRODUIT-STATUS.
009200
009300     SELECT CLIENT-FILE   ASSIGN TO CLIFILE
009400         ACCESS IS SEQUENTIAL
009500         FILE STATUS  IS  WS-CLIENT-STATUS.
009600
009700     SELECT TRANS-FILE    ASSIGN TO TRANFILE
009800         ACCESS IS SEQUENTIAL
009900         FILE STATUS  IS  WS-TRANS-STATUS.
010000
010100     SELECT ORDERS-FILE   ASSIGN TO CMDFILE
010200         FILE STATUS  IS  WS-CMD-OUT-STATUS.
010300
010400     SELECT LINES-FILE    ASSIGN TO LGNFILE
010500         FILE STATUS  IS  WS-LGN-OUT-STATUS.
010600
010700     SELECT INVOICES-FILE ASSIGN TO FACFILE
010800         FILE STATUS  IS  WS-FAC-OUT-STATUS.
010900
011000     SELECT REPORT-FILE   ASSIGN TO FACRPT
011100         FILE STATUS  IS  WS-REPORT-STATUS.
011200
011300*****************************************************************
011400 DATA DIVISION.
011500 FILE SECTION.
011600
011700 FD  PRODUIT-FILE
011800     LABEL RECORDS ARE STANDARD
011900     RECORDING MODE IS F.
012000     COPY FACTCP1.
012100
012200 FD  CLIENT-FILE
012300     LABEL RECORDS ARE STANDARD
012400     RECORDING MODE IS F.
012500     COPY FACTCP2.
012600
012700 FD  TRANS-FILE
012800     LABEL RECORDS ARE STANDARD
012900     RECORDING MODE IS F.
013000     COPY FACTCP3.
013100
013200 FD  ORDERS-FILE
013300     LABEL RECORDS ARE STANDARD
013400     RECORDING MODE IS F.
013500     COPY FACTCP4.
013600
013700 FD  LINES-FILE
013800     LABEL RECORDS ARE STANDARD
013900     RECORDING MODE IS F.
014000     COPY FACTCP5.
014100
014200 FD  INVOICES-FILE
014300     LABEL RECORDS ARE STANDARD
014400     RECORDING MODE IS F.
014500     COPY FACTCP6.
014600
014700 FD  REPORT-FILE
014800     LABEL RECORDS ARE STANDARD
014900     RECORDING MODE IS F.
015000 01  REPORT-RECORD              PIC X(132).
015100
015200*****************************************************************
015300 WORKING-STORAGE SECTION.
015400*****************************************************************
015500*
015600     COPY FACTCP7.
015700
015800*    SAVE AREA FOR THE LOOK-AHEAD RECORD READ ONE LINE EARLY SO  *
015900*    THE ORDER BREAK CAN BE DETECTED BEFORE THE LINE THAT        *
016000*    BELONGS TO THE NEXT ORDER IS PROCESSED.                     *
016100 01  WS-CURRENT-TRANSACTION.
016200     05  WS-CT-CMD-SEQ           PIC 9(06).
016300     05  WS-CT-CLIENT-ID         PIC 9(08).
016400     05  WS-CT-PRODUIT-ID        PIC 9(08).
016500     05  WS-CT-QUANTITE          PIC 9(05).
016600
016700*    WORK FIELDS FOR LINE PRICING AND TABLE LOOKUPS.              
016800 01  WS-PRICING-WORK.
016900     05  WS-CLI-FOUND-SW         PIC X(01)  VALUE 'N'.
017000         88  WS-CLI-FOUND            VALUE 'Y'.
017100     05  WS-PRD-FOUND-SW         PIC X(01)  VALUE 'N'.
017200         88  WS-PRD-FOUND            VALUE 'Y'.
017300     05  WS-PRD-TAB-SUB          PIC S9(04)  COMP  VALUE +0.
017400     05  WS-CLI-TAB-SUB          PIC S9(04)  COMP  VALUE +0.
017500     05  WS-LGN-TAB-SUB          PIC S9(04)  COMP  VALUE +0.
017600     05  WS-LINE-OK-SW           PIC X(01)  VALUE 'N'.
017700         88  WS-LINE-OK              VALUE 'Y'.
017800     05  WS-CLIENT-NOM-PRENOM    PIC X(25)  VALUE SPACES.
017900     05  WS-STOCK-RC             PIC S9(04)  COMP  VALUE +0.
018000         88  WS-STOCK-WAS-OK         VALUE +0.
018100         88  WS-STOCK-WAS-REFUSED    VALUE +8.
018200     05  WS-LGN-TAB-SUB-FOUND-SW PIC X(01)  VALUE 'N'.
018300         88  WS-LGN-TAB-SUB-FOUND    VALUE 'Y'.
018400     05  WS-LGN-SHIFT-SUB        PIC S9(04)  COMP  VALUE +0.
018500
018600*    STANDALONE SCRATCH COUNTER - HOW MANY PRODUCT MASTER        *
018700*    RECORDS FAILED 1012-VALIDATE-PRODUIT THIS RUN, DISPLAYED    *
018800*    AT END-OF-LOAD SO OPERATIONS CAN TELL AT A GLANCE WHETHER   *
018900*    THE MASTER NEEDS CLEANING UP.                                
019000 77  WS-PRD-REJECT-COUNT        PIC S9(04)  COMP  VALUE +0.
019100
019200*    WORK FIELDS FOR 1012-VALIDATE-PRODUIT (NAME/PRICE/STOCK/     
019300*    THRESHOLD CHECKS AND THE NAME-UNIQUENESS SCAN) AND FOR       
019400*    1030-DELETE-PRODUIT-CHECK (NOT DRIVEN BY THIS RUN - SEE     *
019500*    THAT PARAGRAPH'S BANNER).                                    
019600 01  WS-PRD-VALIDATE-WORK.
019700     05  WS-PRD-REJECT-SW        PIC X(01)  VALUE 'N'.
019800         88  WS-PRD-REJECTED         VALUE 'Y'.
019900     05  WS-PRD-NOM-UC           PIC X(30)  VALUE SPACES.
020000     05  WS-PRD-DUP-NOM-UC       PIC X(30)  VALUE SPACES.
020100     05  WS-PRD-DUP-TAB-SUB      PIC S9(04) COMP  VALUE +0.
020200     05  WS-PRD-DUP-FOUND-SW     PIC X(01)  VALUE 'N'.
020300         88  WS-PRD-DUP-FOUND        VALUE 'Y'.
020400     05  WS-PRD-DELETE-ID        PIC 9(08)  VALUE ZERO.
020500     05  WS-PRD-DELETE-REFUSE-SW PIC X(01)  VALUE 'N'.
020600         88  WS-PRD-DELETE-REFUSE    VALUE 'Y'.
020700
020800*    FIELDS FOR THE ORDER-STATUS AND PAYMENT-POSTING RUNS -      *
020900*    NOT DRIVEN BY THIS RUN'S TRANSACTION FILE, SEE 3600- AND    *
021000*    3900- BANNER COMMENTS.                                      *
021100 01  WS-STATUT-MAINTENANCE-WORK.
021200     05  WS-NOUVEAU-STATUT       PIC X(10)  VALUE SPACES.
021300     05  WS-STATUT-REFUSE-SW     PIC X(01)  VALUE 'N'.
021400         88  WS-STATUT-REFUSE        VALUE 'Y'.
021500     05  WS-NOUVEAU-MODE         PIC X(14)  VALUE SPACES.
021600     05  WS-PAIEMENT-REFUSE-SW   PIC X(01)  VALUE 'N'.
021700         88  WS-PAIEMENT-REFUSE      VALUE 'Y'.
021800
021900*    DEBUG TOOL AID - RAW BYTE VIEW OF THE LOOK-AHEAD QUANTITY,   
022000*    SAME HOUSE HABIT AS THE OTHER FACTURATION MODULES.          *
022100 01  WS-CT-QUANTITE-DIAG REDEFINES WS-CT-QUANTITE.
022200     05  WS-CT-QUANTITE-X        PIC X(05).
022300
022400*    PAYMENT-MODE AND STATUS PRINT LABELS - BUILT BY 3500-RANGE
022500*    FOR THE REPORT TOTALS BLOCK.
022600 01  WS-LABEL-WORK.
022700     05  WS-LBL-MODE-PAIEMENT    PIC X(14)  VALUE SPACES.
022800     05  WS-LBL-STATUT-FACTURE   PIC X(10)  VALUE SPACES.
022900
023000*    CR-0356 - CALL PARAMETERS FOR FACT200, THE STOCK-MOVEMENT    
023100*    SUBROUTINE.  LAYOUT MATCHES FACT200'S OWN LINKAGE SECTION    
023200*    FIELD FOR FIELD - SEE 2240-REDUIRE-STOCK-LIGNE.
023300 01  WS-STOCK-OPERATION         PIC X(01)   VALUE SPACES.
023400     88  WS-STOCK-OP-REDUIRE        VALUE 'R'.
023500     88  WS-STOCK-OP-AUGMENTER      VALUE 'A'.
023600     88  WS-STOCK-OP-AJUSTER        VALUE 'J'.
023700
023800 01  WS-STOCK-MOVEMENT.
023900     05  WS-STOCK-QTE-EN-COURS   PIC S9(06)  COMP-3  VALUE +0.
024000     05  WS-STOCK-SEUIL-ALERTE   PIC 9(06)   COMP-3  VALUE +0.
024100     05  WS-STOCK-MVT-QUANTITE   PIC S9(06)  COMP-3  VALUE +0.
024200     05  WS-STOCK-MVT-R REDEFINES WS-STOCK-MVT-QUANTITE
024300                                 PIC X(04).
024400     05  WS-STOCK-BAS-SW         PIC X(01)   VALUE 'N'.
024500         88  WS-STOCK-BAS            VALUE 'Y'.
024600     05  WS-STOCK-RUPTURE-SW     PIC X(01)   VALUE 'N'.
024700         88  WS-STOCK-EN-RUPTURE     VALUE 'Y'.
024800
024900 01  WS-STOCK-RETURN-CODE        PIC S9(04)  COMP  VALUE +0.
025000     88  WS-STOCK-OK                 VALUE +0.
025100     88  WS-STOCK-REFUSE              VALUE +8.
025200
025300*****************************************************************
025400*    THE MASTER AND OUTPUT RECORD COPYBOOKS (FACTCP1/2/4/5) ARE  *
025500*    NOT RECOPIED HERE - THEY ARE ALREADY PRESENT VIA THE FD     *
025600*    ENTRIES ABOVE.  ONLY THEIR WORKING-STORAGE-ONLY COMPANION   *
025700*    TABLES (SPLIT OUT UNDER CR-0355) ARE NEEDED IN THIS         *
025800*    SECTION.                                                    *
025900     COPY FACTCP9.
026000     COPY FACTCP10.
026100     COPY FACTCP11.
026200     COPY FACTCP8.
026300
026400*****************************************************************
026500 PROCEDURE DIVISION.
026600*****************************************************************
026700
026800 000-MAIN.
026900     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
027000     DISPLAY 'FACT100 STARTED - RUN DATE ' WS-RUN-DATE.
027100
027200     PERFORM 1000-LOAD-MASTERS.
027300     PERFORM 9100-OPEN-OUTPUT-FILES.
027400     PERFORM 800-INIT-REPORT.
027500
027600     OPEN INPUT TRANS-FILE.
027700     IF WS-TRANS-STATUS NOT = '00'
027800         DISPLAY 'FACT100 - ERROR OPENING TRANS-FILE.  RC: '
027900                 WS-TRANS-STATUS
028000         GO TO 9900-ABEND-RUN.
028100
028200     PERFORM 2100-READ-TRANSACTION.
028300     PERFORM 2000-PROCESS-ORDER-LINES THROUGH 2000-EXIT
028400         UNTIL WS-TRANS-EOF.
028500
028600     CLOSE TRANS-FILE.
028700     PERFORM 8000-PRINT-RUN-TRAILER.
028800     PERFORM 9200-CLOSE-OUTPUT-FILES.
028900
029000     DISPLAY 'FACT100 ENDED NORMALLY'.
029100     GOBACK.
029200
029300*-----------------------------------------------------------*
029400*    1000-RANGE - LOAD THE PRODUIT AND CLIENT MASTERS INTO   *
029500*    IN-CORE TABLES SO ORDER LINES CAN BE PRICED WITHOUT A   *
029600*    KEYED FILE.                                             *
029700*-----------------------------------------------------------*
029800 1000-LOAD-MASTERS.
029900     PERFORM 1010-LOAD-PRODUIT-TABLE.
030000     PERFORM 1020-LOAD-CLIENT-TABLE.
030100 1000-EXIT.
030200     EXIT.
030300
030400 1010-LOAD-PRODUIT-TABLE.
030500     OPEN INPUT PRODUIT-FILE.
030600     IF WS-PRODUIT-STATUS NOT = '00'
030700         DISPLAY 'FACT100 - ERROR OPENING PRODUIT-FILE.  RC: '
030800                 WS-PRODUIT-STATUS
030900         GO TO 9900-ABEND-RUN.
031000     MOVE +0 TO WS-PRD-TAB-COUNT.
031100     MOVE +0 TO WS-PRD-REJECT-COUNT.
031200     PERFORM 1011-READ-PRODUIT THROUGH 1011-EXIT
031300         UNTIL WS-PRODUIT-EOF.
031400     CLOSE PRODUIT-FILE.
031500     IF WS-PRD-REJECT-COUNT > ZERO
031600         DISPLAY 'FACT100 - ' WS-PRD-REJECT-COUNT
031700                 ' PRODUIT(S) REJETE(S) AU CHARGEMENT'.
031800 1010-EXIT.
031900     EXIT.
032000
032100 1011-READ-PRODUIT.
032200     READ PRODUIT-FILE
032300         AT END MOVE 'Y' TO WS-PRODUIT-EOF-SW
032400                GO TO 1011-EXIT.
032500     PERFORM 1012-VALIDATE-PRODUIT THROUGH 1012-EXIT.
032600     IF WS-PRD-REJECTED
032700         ADD +1 TO WS-PRD-REJECT-COUNT
032800         GO TO 1011-EXIT.
032900     ADD +1 TO WS-PRD-TAB-COUNT.
033000     SET WS-PRD-IDX TO WS-PRD-TAB-COUNT.
033100     MOVE PRD-ID            TO WS-PRD-ID (WS-PRD-IDX).
033200     MOVE PRD-NOM           TO WS-PRD-NOM (WS-PRD-IDX).
033300     MOVE PRD-PRIX          TO WS-PRD-PRIX (WS-PRD-IDX).
033400     MOVE PRD-QTE-STOCK     TO WS-PRD-QTE-STOCK (WS-PRD-IDX).
033500     MOVE PRD-SEUIL-ALERTE  TO WS-PRD-SEUIL (WS-PRD-IDX).
033600     MOVE PRD-DISPONIBLE    TO WS-PRD-DISPONIBLE (WS-PRD-IDX).
033700     MOVE PRD-CATEGORIE-ID  TO WS-PRD-CATEGORIE-ID (WS-PRD-IDX).
033800     MOVE +0                TO WS-PRD-REVENU (WS-PRD-IDX).
033900 1011-EXIT.
034000     EXIT.
034100
034200*-----------------------------------------------------------*
034300*    1012 - PRODUCT VALIDATION AT LOAD TIME: NAME MANDATORY,  *
034400*    PRICE MANDATORY AND > 0, STOCK >= 0, ALERT THRESHOLD     *
034500*    >= 0, AND THE NAME MUST BE UNIQUE (CASE-INSENSITIVE)     *
034600*    AGAINST EVERY PRODUCT ALREADY IN THE TABLE.  THE SOURCE   *
034700*    PRODUCT ALSO CARRIES A LONG-FORM DESCRIPTION LIMITED TO   *
034800*    500 CHARACTERS, BUT THAT FIELD IS NOT ON THIS FILE'S      *
034900*    LAYOUT (SEE FACTCP1) SO THERE IS NOTHING HERE TO CHECK    *
035000*    IT AGAINST.  A REJECTED PRODUCT IS LOGGED AND LEFT OUT    *
035100*    OF THE IN-CORE TABLE - IT SIMPLY WILL NOT PRICE.          *
035200*-----------------------------------------------------------*
035300 1012-VALIDATE-PRODUIT.
035400     MOVE 'N' TO WS-PRD-REJECT-SW.
035500     IF PRD-NOM = SPACES
035600         MOVE 'Y' TO WS-PRD-REJECT-SW
035700         DISPLAY 'FACT100 - PRODUIT ' PRD-ID
035800                 ' REJETE - NOM OBLIGATOIRE'
035900         GO TO 1012-EXIT.
036000     IF PRD-PRIX NOT > ZERO
036100         MOVE 'Y' TO WS-PRD-REJECT-SW
036200         DISPLAY 'FACT100 - PRODUIT ' PRD-ID
036300                 ' REJETE - PRIX INVALIDE'
036400         GO TO 1012-EXIT.
036500     IF PRD-QTE-STOCK < ZERO
036600         MOVE 'Y' TO WS-PRD-REJECT-SW
036700         DISPLAY 'FACT100 - PRODUIT ' PRD-ID
036800                 ' REJETE - STOCK NEGATIF'
036900         GO TO 1012-EXIT.
037000     IF PRD-SEUIL-ALERTE < ZERO
037100         MOVE 'Y' TO WS-PRD-REJECT-SW
037200         DISPLAY 'FACT100 - PRODUIT ' PRD-ID
037300                 ' REJETE - SEUIL NEGATIF'
037400         GO TO 1012-EXIT.
037500     MOVE PRD-NOM TO WS-PRD-NOM-UC.
037600     INSPECT WS-PRD-NOM-UC CONVERTING
037700         'abcdefghijklmnopqrstuvwxyz' TO
037800         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
037900     PERFORM 1013-CHECK-DUP-NOM THROUGH 1013-EXIT.
038000     IF WS-PRD-DUP-FOUND
038100         MOVE 'Y' TO WS-PRD-REJECT-SW
038200         DISPLAY 'FACT100 - PRODUIT ' PRD-ID
038300                 ' REJETE - NOM EN DOUBLE'.
038400 1012-EXIT.
038500     EXIT.
038600
038700 1013-CHECK-DUP-NOM.
038800     MOVE 'N' TO WS-PRD-DUP-FOUND-SW.
038900     IF WS-PRD-TAB-COUNT NOT > ZERO
039000         GO TO 1013-EXIT.
039100     PERFORM 1014-TEST-ONE-NOM THROUGH 1014-EXIT
039200         VARYING WS-PRD-DUP-TAB-SUB FROM +1 BY +1
039300         UNTIL WS-PRD-DUP-TAB-SUB > WS-PRD-TAB-COUNT
039400            OR WS-PRD-DUP-FOUND.
039500 1013-EXIT.
039600     EXIT.
039700
039800 1014-TEST-ONE-NOM.
039900     MOVE WS-PRD-NOM (WS-PRD-DUP-TAB-SUB) TO WS-PRD-DUP-NOM-UC.
040000     INSPECT WS-PRD-DUP-NOM-UC CONVERTING
040100         'abcdefghijklmnopqrstuvwxyz' TO
040200         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
040300     IF WS-PRD-NOM-UC = WS-PRD-DUP-NOM-UC
040400         MOVE 'Y' TO WS-PRD-DUP-FOUND-SW.
040500 1014-EXIT.
040600     EXIT.
040700
040800 1020-LOAD-CLIENT-TABLE.
040900     OPEN INPUT CLIENT-FILE.
041000     IF WS-CLIENT-STATUS NOT = '00'
041100         DISPLAY 'FACT100 - ERROR OPENING CLIENT-FILE.  RC: '
041200                 WS-CLIENT-STATUS
041300         GO TO 9900-ABEND-RUN.
041400     MOVE +0 TO WS-CLI-TAB-COUNT.
041500     PERFORM 1021-READ-CLIENT THROUGH 1021-EXIT
041600         UNTIL WS-CLIENT-EOF.
041700     CLOSE CLIENT-FILE.
041800 1020-EXIT.
041900     EXIT.
042000
042100 1021-READ-CLIENT.
042200     READ CLIENT-FILE
042300         AT END MOVE 'Y' TO WS-CLIENT-EOF-SW
042400                GO TO 1021-EXIT.
042500     ADD +1 TO WS-CLI-TAB-COUNT.
042600     SET WS-CLI-IDX TO WS-CLI-TAB-COUNT.
042700     MOVE CLI-ID      TO WS-CLI-ID (WS-CLI-IDX).
042800     MOVE CLI-NOM     TO WS-CLI-NOM (WS-CLI-IDX).
042900     MOVE CLI-PRENOM  TO WS-CLI-PRENOM (WS-CLI-IDX).
043000     MOVE CLI-ROLE    TO WS-CLI-ROLE (WS-CLI-IDX).
043100 1021-EXIT.
043200     EXIT.
043300
043400*-----------------------------------------------------------*
043500*    1030 - GUARD AGAINST DELETING A PRODUCT STILL           *
043600*    REFERENCED ON AN OPEN ORDER.  TAKES THE PRODUCT ID IN   *
043700*    WS-PRD-DELETE-ID AND SCANS THE ORDER-LINE BUFFER         *
043800*    (WS-LIGNE-TABLE, FACTCP11) FOR A MATCHING LINE.  NOT     *
043900*    DRIVEN BY THIS RUN'S TRANSACTION FILE (NO DELETE-PRODUCT *
044000*    TRANSACTION TYPE EXISTS ON THIS LAYOUT) BUT KEPT HERE    *
044100*    FOR THE PRODUCT-MAINTENANCE RUN, SAME POSTURE AS 3600-   *
044200*    AND 3900- BELOW.  THIS GUARD ONLY SEES THE ORDER         *
044300*    CURRENTLY OPEN - A FULL CHECK AGAINST EVERY ORDER EVER   *
044400*    WRITTEN BELONGS TO THE MAINTENANCE RUN, NOT HERE.        *
044500*-----------------------------------------------------------*
044600 1030-DELETE-PRODUIT-CHECK.
044700     MOVE 'N' TO WS-PRD-DELETE-REFUSE-SW.
044800     IF WS-LGN-TAB-COUNT NOT > ZERO
044900         GO TO 1030-EXIT.
045000     PERFORM 1031-TEST-ONE-LIGNE THROUGH 1031-EXIT
045100         VARYING WS-LGN-TAB-SUB FROM +1 BY +1
045200         UNTIL WS-LGN-TAB-SUB > WS-LGN-TAB-COUNT
045300            OR WS-PRD-DELETE-REFUSE.
045400 1030-EXIT.
045500     EXIT.
045600
045700 1031-TEST-ONE-LIGNE.
045800     IF WS-PRD-DELETE-ID = WS-LGN-PRODUIT-ID (WS-LGN-TAB-SUB)
045900         MOVE 'Y' TO WS-PRD-DELETE-REFUSE-SW.
046000 1031-EXIT.
046100     EXIT.
046200
046300*-----------------------------------------------------------*
046400*    2000-RANGE - THE TRANSACTION CONTROL-BREAK LOOP.  ONE   *
046500*    ITERATION PROCESSES ALL THE LINES OF ONE ORDER, USING   *
046600*    THE LOOK-AHEAD RECORD ALREADY READ INTO                 *
046700*    WS-CURRENT-TRANSACTION TO DETECT THE BREAK.              *
046800*-----------------------------------------------------------*
046900 2000-PROCESS-ORDER-LINES.
047000     MOVE WS-CT-CMD-SEQ     TO WS-CMD-SEQ-KEY.
047100     MOVE WS-CT-CLIENT-ID   TO WS-CMD-CLIENT-ID.
047200     MOVE +0  TO WS-LGN-TAB-COUNT.
047300     MOVE 'N' TO WS-CMD-REJECTED-SW.
047400
047500     PERFORM 2200-VALIDATE-ORDER-LINE THROUGH 2200-EXIT.
047600     PERFORM 2100-READ-TRANSACTION.
047700
047800     PERFORM 2050-PROCESS-REMAINING-LINES THROUGH 2050-EXIT
047900         UNTIL WS-TRANS-EOF
048000            OR WS-CT-CMD-SEQ NOT = WS-CMD-SEQ-KEY.
048100
048200     IF NOT WS-CMD-REJECTED
048300         PERFORM 3000-FINISH-ORDER THROUGH 3000-EXIT.
048400 2000-EXIT.
048500     EXIT.
048600
048700 2050-PROCESS-REMAINING-LINES.
048800     IF NOT WS-CMD-REJECTED
048900         PERFORM 2200-VALIDATE-ORDER-LINE THROUGH 2200-EXIT.
049000     PERFORM 2100-READ-TRANSACTION.
049100 2050-EXIT.
049200     EXIT.
049300
049400 2100-READ-TRANSACTION.
049500     READ TRANS-FILE INTO WS-CURRENT-TRANSACTION
049600         AT END MOVE 'Y' TO WS-TRANS-EOF-SW
049700                GO TO 2100-EXIT.
049800     ADD +1 TO WS-TOT-LINES-PROCESSED.
049900 2100-EXIT.
050000     EXIT.
050100
050200*-----------------------------------------------------------*
050300*    2200-RANGE - VALIDATE ONE ORDER LINE (CLIENT EXISTS,    *
050400*    PRODUCT EXISTS AND AVAILABLE, QUANTITY AT LEAST 1).     *
050500*    A BAD LINE REJECTS THE WHOLE ORDER - NOTHING FOR THIS   *
050600*    ORDER GETS WRITTEN.                                     *
050700*-----------------------------------------------------------*
050800 2200-VALIDATE-ORDER-LINE.
050900     MOVE 'N' TO WS-LINE-OK-SW.
051000     PERFORM 2220-FIND-CLIENT THROUGH 2220-EXIT.
051100     IF NOT WS-CLI-FOUND
051200         MOVE 'CLIENT INCONNU'      TO WS-ERR-LIBELLE
051300         PERFORM 2290-REJECT-ORDER THROUGH 2290-EXIT
051400         GO TO 2200-EXIT.
051500
051600     PERFORM 2230-FIND-PRODUIT THROUGH 2230-EXIT.
051700     IF NOT WS-PRD-FOUND
051800         MOVE 'PRODUIT INCONNU'     TO WS-ERR-LIBELLE
051900         PERFORM 2290-REJECT-ORDER THROUGH 2290-EXIT
052000         GO TO 2200-EXIT.
052100
052200     IF NOT WS-PRD-DISPONIBLE-OUI (WS-PRD-TAB-SUB)
052300         MOVE 'PRODUIT NON DISPONIBLE' TO WS-ERR-LIBELLE
052400         PERFORM 2290-REJECT-ORDER THROUGH 2290-EXIT
052500         GO TO 2200-EXIT.
052600
052700     IF WS-CT-QUANTITE < 1
052800         MOVE 'QUANTITE INVALIDE'   TO WS-ERR-LIBELLE
052900         PERFORM 2290-REJECT-ORDER THROUGH 2290-EXIT
053000         GO TO 2200-EXIT.
053100
053200     MOVE 'Y' TO WS-LINE-OK-SW.
053300     PERFORM 2210-BUFFER-ORDER-LINE THROUGH 2210-EXIT.
053400 2200-EXIT.
053500     EXIT.
053600
053700 2220-FIND-CLIENT.
053800     MOVE 'N' TO WS-CLI-FOUND-SW.
053900     IF WS-CLI-TAB-COUNT NOT > ZERO
054000         GO TO 2220-EXIT.
054100     PERFORM 2221-TEST-ONE-CLIENT THROUGH 2221-EXIT
054200         VARYING WS-CLI-TAB-SUB FROM +1 BY +1
054300         UNTIL WS-CLI-TAB-SUB > WS-CLI-TAB-COUNT
054400            OR WS-CLI-FOUND.
054500 2220-EXIT.
054600     EXIT.
054700
054800 2221-TEST-ONE-CLIENT.
054900     IF WS-CT-CLIENT-ID = WS-CLI-ID (WS-CLI-TAB-SUB)
055000         MOVE 'Y' TO WS-CLI-FOUND-SW.
055100 2221-EXIT.
055200     EXIT.
055300
055400 2230-FIND-PRODUIT.
055500     MOVE 'N' TO WS-PRD-FOUND-SW.
055600     IF WS-PRD-TAB-COUNT NOT > ZERO
055700         GO TO 2230-EXIT.
055800     PERFORM 2231-TEST-ONE-PRODUIT THROUGH 2231-EXIT
055900         VARYING WS-PRD-TAB-SUB FROM +1 BY +1
056000         UNTIL WS-PRD-TAB-SUB > WS-PRD-TAB-COUNT
056100            OR WS-PRD-FOUND.
056200 2230-EXIT.
056300     EXIT.
056400
056500 2231-TEST-ONE-PRODUIT.
056600     IF WS-CT-PRODUIT-ID = WS-PRD-ID (WS-PRD-TAB-SUB)
056700         MOVE 'Y' TO WS-PRD-FOUND-SW.
056800 2231-EXIT.
056900     EXIT.
057000
057100*-----------------------------------------------------------*
057200*    2210-RANGE - BUFFER THE LINE INTO WS-LIGNE-TABLE.  A    *
057300*    PRODUCT ALREADY ON THE ORDER GETS ITS QUANTITY BUMPED.  *
057400*-----------------------------------------------------------*
057500 2210-BUFFER-ORDER-LINE.
057600     MOVE 'N' TO WS-LGN-TAB-SUB-FOUND-SW.
057700     PERFORM 2211-FIND-LINE-IN-BUFFER THROUGH 2211-EXIT.
057800     IF WS-LGN-TAB-SUB-FOUND
057900         ADD WS-CT-QUANTITE
058000             TO WS-LGN-QUANTITE (WS-LGN-TAB-SUB)
058100         PERFORM 2212-REPRICE-BUFFERED-LINE THROUGH 2212-EXIT
058200     ELSE
058300         ADD +1 TO WS-LGN-TAB-COUNT
058400         SET WS-LGN-IDX TO WS-LGN-TAB-COUNT
058500         MOVE WS-CT-PRODUIT-ID
058600             TO WS-LGN-PRODUIT-ID (WS-LGN-IDX)
058700         MOVE WS-PRD-NOM (WS-PRD-TAB-SUB)
058800             TO WS-LGN-NOM-PRODUIT (WS-LGN-IDX)
058900         MOVE WS-CT-QUANTITE
059000             TO WS-LGN-QUANTITE (WS-LGN-IDX)
059100         MOVE WS-PRD-PRIX (WS-PRD-TAB-SUB)
059200             TO WS-LGN-PRIX-UNIT (WS-LGN-IDX)
059300         COMPUTE WS-LGN-SOUS-TOTAL (WS-LGN-IDX) =
059400             WS-LGN-QUANTITE (WS-LGN-IDX) *
059500             WS-LGN-PRIX-UNIT (WS-LGN-IDX)
059600         MOVE WS-LGN-TAB-COUNT TO WS-LGN-TAB-SUB
059700     END-IF.
059800
059900     PERFORM 2240-REDUIRE-STOCK-LIGNE THROUGH 2240-EXIT.
060000 2210-EXIT.
060100     EXIT.
060200
060300 2211-FIND-LINE-IN-BUFFER.
060400     IF WS-LGN-TAB-COUNT NOT > ZERO
060500         GO TO 2211-EXIT.
060600     PERFORM 2213-TEST-ONE-BUFFER-LINE THROUGH 2213-EXIT
060700         VARYING WS-LGN-TAB-SUB FROM +1 BY +1
060800         UNTIL WS-LGN-TAB-SUB > WS-LGN-TAB-COUNT
060900            OR WS-LGN-TAB-SUB-FOUND.
061000 2211-EXIT.
061100     EXIT.
061200
061300 2213-TEST-ONE-BUFFER-LINE.
061400     IF WS-CT-PRODUIT-ID = WS-LGN-PRODUIT-ID (WS-LGN-TAB-SUB)
061500         MOVE 'Y' TO WS-LGN-TAB-SUB-FOUND-SW.
061600 2213-EXIT.
061700     EXIT.
061800
061900 2212-REPRICE-BUFFERED-LINE.
062000*    LINE PRICING (SOUS-TOTAL = QUANTITE X PRIX-UNITAIRE) -      *
062100*    ALSO USED WHEN A DUPLICATE PRODUCT LINE MERGES.             *
062200     COMPUTE WS-LGN-SOUS-TOTAL (WS-LGN-TAB-SUB) =
062300         WS-LGN-QUANTITE (WS-LGN-TAB-SUB) *
062400         WS-LGN-PRIX-UNIT (WS-LGN-TAB-SUB).
062500 2212-EXIT.
062600     EXIT.
062700
062800*-----------------------------------------------------------*
062900*    2215-RANGE - A BUFFERED LINE WHOSE RUNNING QUANTITY     *
063000*    HAS BEEN ADJUSTED DOWN TO ZERO COMES OUT OF THE ORDER    *
063100*    ENTIRELY RATHER THAN SITTING THERE AT QTE ZERO - SHIFTS  *
063200*    EVERY LINE ABOVE WS-LGN-TAB-SUB DOWN ONE SLOT IN         *
063300*    WS-LIGNE-TABLE.  NOT DRIVEN BY THIS RUN'S TRANSACTION    *
063400*    LAYOUT (TRN-QUANTITE, FACTCP3, IS UNSIGNED - THIS RUN    *
063500*    CAN ONLY EVER ADD TO A LINE, NEVER TAKE IT TO ZERO) BUT   *
063600*    KEPT HERE FOR THE ORDER-MAINTENANCE RUN, SAME POSTURE AS *
063700*    3600-/3900-/1030- ELSEWHERE IN THIS PROGRAM.             *
063800*-----------------------------------------------------------*
063900 2215-RETIRER-LIGNE-SI-QTE-ZERO.
064000     IF WS-LGN-QUANTITE (WS-LGN-TAB-SUB) > ZERO
064100         GO TO 2215-EXIT.
064200     PERFORM 2216-SHIFT-ONE-LIGNE-UP THROUGH 2216-EXIT
064300         VARYING WS-LGN-SHIFT-SUB FROM WS-LGN-TAB-SUB BY +1
064400         UNTIL WS-LGN-SHIFT-SUB NOT < WS-LGN-TAB-COUNT.
064500     SUBTRACT +1 FROM WS-LGN-TAB-COUNT.
064600 2215-EXIT.
064700     EXIT.
064800
064900 2216-SHIFT-ONE-LIGNE-UP.
065000     SET WS-LGN-IDX TO WS-LGN-SHIFT-SUB.
065100     MOVE WS-LGN-PRODUIT-ID  (WS-LGN-SHIFT-SUB + 1)
065200         TO WS-LGN-PRODUIT-ID  (WS-LGN-IDX).
065300     MOVE WS-LGN-NOM-PRODUIT (WS-LGN-SHIFT-SUB + 1)
065400         TO WS-LGN-NOM-PRODUIT (WS-LGN-IDX).
065500     MOVE WS-LGN-QUANTITE    (WS-LGN-SHIFT-SUB + 1)
065600         TO WS-LGN-QUANTITE    (WS-LGN-IDX).
065700     MOVE WS-LGN-PRIX-UNIT   (WS-LGN-SHIFT-SUB + 1)
065800         TO WS-LGN-PRIX-UNIT   (WS-LGN-IDX).
065900     MOVE WS-LGN-SOUS-TOTAL  (WS-LGN-SHIFT-SUB + 1)
066000         TO WS-LGN-SOUS-TOTAL  (WS-LGN-IDX).
066100 2216-EXIT.
066200     EXIT.
066300
066400*-----------------------------------------------------------*
066500*    2240-RANGE - CALL FACT200 TO REDUCE STOCK FOR THIS      *
066600*    LINE'S QUANTITY.  REFUSAL REJECTS THE WHOLE ORDER.      *
066700*-----------------------------------------------------------*
066800 2240-REDUIRE-STOCK-LIGNE.
066900     MOVE 'R' TO WS-STOCK-OPERATION.
067000     MOVE WS-PRD-QTE-STOCK (WS-PRD-TAB-SUB)
067100         TO WS-STOCK-QTE-EN-COURS.
067200     MOVE WS-PRD-SEUIL (WS-PRD-TAB-SUB)
067300         TO WS-STOCK-SEUIL-ALERTE.
067400     MOVE WS-CT-QUANTITE TO WS-STOCK-MVT-QUANTITE.
067500
067600     CALL 'FACT200' USING WS-STOCK-OPERATION,
067700                           WS-STOCK-MOVEMENT,
067800                           WS-STOCK-RETURN-CODE.
067900     MOVE WS-STOCK-RETURN-CODE TO WS-STOCK-RC.
068000
068100     IF WS-STOCK-WAS-REFUSED
068200         MOVE 'STOCK INSUFFISANT'  TO WS-ERR-LIBELLE
068300         PERFORM 2290-REJECT-ORDER THROUGH 2290-EXIT
068400     ELSE
068500         MOVE WS-STOCK-QTE-EN-COURS
068600             TO WS-PRD-QTE-STOCK (WS-PRD-TAB-SUB).
068700 2240-EXIT.
068800     EXIT.
068900
069000 2290-REJECT-ORDER.
069100     MOVE 'Y' TO WS-CMD-REJECTED-SW.
069200     ADD +1 TO WS-TOT-ORDERS-REJECTED.
069300     MOVE WS-CMD-SEQ-KEY TO RPT-REJ-CMD-SEQ.
069400     MOVE WS-ERR-LIBELLE TO RPT-REJ-LIBELLE.
069500     MOVE SPACES         TO RPT-REJ-DETAIL.
069600     WRITE REPORT-RECORD FROM RPT-REJECT-LINE AFTER 1.
069700 2290-EXIT.
069800     EXIT.
069900
070000*-----------------------------------------------------------*
070100*    3000-RANGE - ORDER BREAK: TOTALS, NUMBERING, OUTPUT     *
070200*    RECORDS, INVOICE CREATION, AND THE REPORT SECTION.      *
070300*-----------------------------------------------------------*
070400 3000-FINISH-ORDER.
070500     PERFORM 3100-COMPUTE-ORDER-TOTALS THROUGH 3100-EXIT.
070600     PERFORM 3200-ASSIGN-ORDER-NUMBER THROUGH 3200-EXIT.
070700     PERFORM 3300-WRITE-ORDER-RECORD THROUGH 3300-EXIT.
070800     PERFORM 3700-WRITE-ORDER-LINES THROUGH 3700-EXIT.
070900     PERFORM 3400-CREATE-INVOICE THROUGH 3400-EXIT.
071000     PERFORM 3500-PRINT-INVOICE-SECTION THROUGH 3500-EXIT.
071100
071200     ADD +1 TO WS-TOT-ORDERS-CREATED.
071300     ADD WS-CMD-TOTAL-HT  TO WS-TOT-HT.
071400     ADD WS-CMD-MONTANT-TVA TO WS-TOT-TVA.
071500     ADD WS-CMD-TOTAL-TTC TO WS-TOT-TTC.
071600 3000-EXIT.
071700     EXIT.
071800
071900 3100-COMPUTE-ORDER-TOTALS.
072000     MOVE +0 TO WS-CMD-SOUS-TOTAL.
072100     MOVE +0 TO WS-CMD-NB-ARTICLES.
072200     IF WS-LGN-TAB-COUNT > ZERO
072300         PERFORM 3110-ADD-LINE-TO-TOTALS THROUGH 3110-EXIT
072400             VARYING WS-LGN-IDX FROM 1 BY 1
072500             UNTIL WS-LGN-IDX > WS-LGN-TAB-COUNT
072600     END-IF.
072700
072800*    DEFAULT VAT RATE IS 20.00% - ZERO IS ONLY VALID WHEN NO    *
072900*    RATE IS PRESENT AT ALL ON THE ORDER, WHICH THIS RUN NEVER   *
073000*    RECEIVES (NO RATE OVERRIDE ON THE TRANSACTION LAYOUT).      *
073100     MOVE 20.00 TO WS-CMD-TAUX-TVA.
073200     COMPUTE WS-CMD-MONTANT-TVA ROUNDED =
073300         WS-CMD-SOUS-TOTAL * WS-CMD-TAUX-TVA / 100.
073400     MOVE WS-CMD-SOUS-TOTAL TO WS-CMD-TOTAL-HT.
073500     ADD  WS-CMD-TOTAL-HT TO WS-CMD-MONTANT-TVA
073600         GIVING WS-CMD-TOTAL-TTC.
073700 3100-EXIT.
073800     EXIT.
073900
074000 3110-ADD-LINE-TO-TOTALS.
074100     ADD WS-LGN-SOUS-TOTAL (WS-LGN-IDX) TO WS-CMD-SOUS-TOTAL.
074200     ADD WS-LGN-QUANTITE (WS-LGN-IDX)   TO WS-CMD-NB-ARTICLES.
074300 3110-EXIT.
074400     EXIT.
074500
074600*-----------------------------------------------------------*
074700*    3200-RANGE - BUILD THE ORDER NUMBER "CMD-YYYYMMDD-nnnn" *
074800*    WHERE nnnn RESTARTS AT 1 EACH RUN DATE.                 *
074900*-----------------------------------------------------------*
075000 3200-ASSIGN-ORDER-NUMBER.
075100     ADD +1 TO WS-NEXT-CMD-SEQ.
075200     MOVE 'CMD'           TO CMD-NUM-PREFIX.
075300     MOVE WS-RUN-DATE     TO CMD-NUM-YYYYMMDD.
075400     MOVE WS-NEXT-CMD-SEQ TO CMD-NUM-SEQ.
075500     MOVE CMD-NUMERO      TO WS-CMD-NUMERO.
075600 3200-EXIT.
075700     EXIT.
075800
075900 3300-WRITE-ORDER-RECORD.
076000     MOVE WS-CMD-NUMERO      TO CMD-NUMERO.
076100     MOVE WS-CMD-CLIENT-ID   TO CMD-CLIENT-ID.
076200     MOVE 'EN_ATTENTE'       TO CMD-STATUT.
076300     MOVE WS-CMD-SOUS-TOTAL  TO CMD-SOUS-TOTAL.
076400     MOVE WS-CMD-TAUX-TVA    TO CMD-TAUX-TVA.
076500     MOVE WS-CMD-MONTANT-TVA TO CMD-MONTANT-TVA.
076600     MOVE WS-CMD-TOTAL-HT    TO CMD-TOTAL-HT.
076700     MOVE WS-CMD-TOTAL-TTC   TO CMD-TOTAL-TTC.
076800     MOVE WS-CMD-NB-ARTICLES TO CMD-NB-ARTICLES.
076900     WRITE CMD-ORDER-RECORD.
077000 3300-EXIT.
077100     EXIT.
077200
077300 3700-WRITE-ORDER-LINES.
077400     IF WS-LGN-TAB-COUNT > ZERO
077500         PERFORM 3710-WRITE-ONE-LINE THROUGH 3710-EXIT
077600             VARYING WS-LGN-IDX FROM 1 BY 1
077700             UNTIL WS-LGN-IDX > WS-LGN-TAB-COUNT
077800     END-IF.
077900 3700-EXIT.
078000     EXIT.
078100
078200 3710-WRITE-ONE-LINE.
078300     MOVE WS-CMD-NUMERO                    TO LGN-CMD-NUMERO.
078400     MOVE WS-LGN-PRODUIT-ID (WS-LGN-IDX)    TO LGN-PRODUIT-ID.
078500     MOVE WS-LGN-NOM-PRODUIT (WS-LGN-IDX)   TO LGN-NOM-PRODUIT.
078600     MOVE WS-LGN-QUANTITE (WS-LGN-IDX)      TO LGN-QUANTITE.
078700     MOVE WS-LGN-PRIX-UNIT (WS-LGN-IDX)     TO LGN-PRIX-UNITAIRE.
078800     MOVE WS-LGN-SOUS-TOTAL (WS-LGN-IDX)    TO LGN-SOUS-TOTAL.
078900     WRITE LGN-ORDER-LINE-RECORD.
079000 3710-EXIT.
079100     EXIT.
079200
079300*-----------------------------------------------------------*
079400*    3400-RANGE - CREATE THE MATCHING INVOICE, NUMBER        *
079500*    "FAC-YYYYMMDD-nnnn" (NNNN NEVER RESETS), THEN           *
079600*    SYNCHRONISE ITS STATUS WITH THE ORDER STATUS.            *
079700*-----------------------------------------------------------*
079800 3400-CREATE-INVOICE.
079900     PERFORM 3410-ASSIGN-FACTURE-NUMBER THROUGH 3410-EXIT.
080000     PERFORM 2220-FIND-CLIENT THROUGH 2220-EXIT.
080100     MOVE SPACES TO WS-CLIENT-NOM-PRENOM.
080200     IF WS-CLI-FOUND
080300         STRING WS-CLI-NOM (WS-CLI-TAB-SUB) DELIMITED BY SPACE
080400                ' '                         DELIMITED BY SIZE
080500                WS-CLI-PRENOM (WS-CLI-TAB-SUB)
080600                                             DELIMITED BY SPACE
080700             INTO WS-CLIENT-NOM-PRENOM
080800     END-IF.
080900
081000     MOVE WS-CMD-NUMERO      TO FAC-CMD-NUMERO.
081100     MOVE WS-CLIENT-NOM-PRENOM TO FAC-NOM-CLIENT.
081200     MOVE 'EN_ATTENTE'       TO FAC-STATUT-COMMANDE.
081300     MOVE 'ESPECES       '   TO FAC-MODE-PAIEMENT.
081400     MOVE WS-CMD-TOTAL-HT    TO FAC-MONTANT-HT.
081500     MOVE WS-CMD-MONTANT-TVA TO FAC-MONTANT-TVA.
081600     MOVE WS-CMD-TOTAL-TTC   TO FAC-MONTANT-TTC.
081700     MOVE WS-RUN-DATE        TO FAC-DATE-FACTURE.
081800     MOVE ZERO               TO FAC-DATE-PAIEMENT.
081900
082000     PERFORM 3420-SYNCHRONISER-FACTURE THROUGH 3420-EXIT.
082100
082200     WRITE FAC-INVOICE-RECORD.
082300     ADD +1 TO WS-TOT-INVOICES-CREATED.
082400 3400-EXIT.
082500     EXIT.
082600
082700 3410-ASSIGN-FACTURE-NUMBER.
082800*    FAC-NUMERO-R IS A REDEFINES OF FAC-NUMERO ON THE OUTPUT    *
082900*    RECORD ITSELF - SETTING THE THREE PIECES BUILDS THE WHOLE  *
083000*    FIELD, SAME IDIOM AS 3200-ASSIGN-ORDER-NUMBER.             *
083100     ADD +1 TO WS-NEXT-FAC-SEQ.
083200     MOVE 'FAC'           TO FAC-NUM-PREFIX.
083300     MOVE WS-RUN-DATE     TO FAC-NUM-YYYYMMDD.
083400     MOVE WS-NEXT-FAC-SEQ TO FAC-NUM-SEQ.
083500 3410-EXIT.
083600     EXIT.
083700
083800*-----------------------------------------------------------*
083900*    3420 - AUTOMATIC INVOICE STATUS SYNC RULE:  EN_ATTENTE ->*
084000*    EN_ATTENTE, PAYEE -> PAYEE + PAYMENT DATE IF NOT SET,   *
084100*    ANNULEE -> ANNULEE, ANYTHING ELSE STAYS PAYEE IF        *
084200*    ALREADY PAID, OTHERWISE EN_ATTENTE.  THIS RUN ONLY      *
084300*    EVER CREATES EN_ATTENTE ORDERS, SO THE IF-PAYEE/IF-     *
084400*    ANNULEE BRANCHES ARE FOR THE STATUS-CHANGE RERUN (SEE   *
084500*    3600-APPLY-STATUT-COMMANDE).                            *
084600*-----------------------------------------------------------*
084700 3420-SYNCHRONISER-FACTURE.
084800     IF CMD-ST-PAYEE
084900         MOVE 'PAYEE     ' TO FAC-STATUT
085000         IF FAC-DATE-PAIEMENT = ZERO
085100             MOVE WS-RUN-DATE TO FAC-DATE-PAIEMENT
085200         END-IF
085300     ELSE
085400         IF CMD-ST-ANNULEE
085500             MOVE 'ANNULEE   ' TO FAC-STATUT
085600         ELSE
085700             IF FAC-ST-PAYEE
085800                 MOVE 'PAYEE     ' TO FAC-STATUT
085900             ELSE
086000                 MOVE 'EN_ATTENTE' TO FAC-STATUT
086100             END-IF
086200         END-IF
086300     END-IF.
086400 3420-EXIT.
086500     EXIT.
086600
086700*-----------------------------------------------------------*
086800*    3600 - GENERAL ORDER STATUS TRANSITION TABLE.  KEPT     *
086900*    HERE FOR THE STATUS-MAINTENANCE RUN EVEN THOUGH THIS    *
087000*    RUN ONLY EVER CREATES EN_ATTENTE ORDERS.                *
087100*-----------------------------------------------------------*
087200 3600-APPLY-STATUT-COMMANDE.
087300     MOVE 'N' TO WS-STATUT-REFUSE-SW.
087400     IF CMD-ST-EN-ATTENTE
087500         IF WS-NOUVEAU-STATUT = 'PAYEE     ' OR
087600            WS-NOUVEAU-STATUT = 'ANNULEE   '
087700             MOVE WS-NOUVEAU-STATUT TO CMD-STATUT
087800         ELSE
087900             MOVE 'Y' TO WS-STATUT-REFUSE-SW
088000         END-IF
088100     ELSE
088200         IF CMD-ST-PAYEE
088300             IF WS-NOUVEAU-STATUT = 'LIVREE    ' OR
088400                WS-NOUVEAU-STATUT = 'ANNULEE   '
088500                 MOVE WS-NOUVEAU-STATUT TO CMD-STATUT
088600             ELSE
088700                 MOVE 'Y' TO WS-STATUT-REFUSE-SW
088800             END-IF
088900         ELSE
089000             IF CMD-ST-LIVREE
089100                 IF WS-NOUVEAU-STATUT = 'ANNULEE   '
089200                     MOVE WS-NOUVEAU-STATUT TO CMD-STATUT
089300                 ELSE
089400                     MOVE 'Y' TO WS-STATUT-REFUSE-SW
089500                 END-IF
089600             ELSE
089700                 MOVE 'Y' TO WS-STATUT-REFUSE-SW
089800             END-IF
089900         END-IF
090000     END-IF.
090100 3600-EXIT.
090200     EXIT.
090300
090400*-----------------------------------------------------------*
090500*    3900 - MARK AN INVOICE PAID.  REFUSED IF ALREADY PAYEE  *
090600*    OR ANNULEE.  NOT DRIVEN BY THIS RUN'S TRANSACTION FILE  *
090700*    (NO PAYMENT TRANSACTIONS ON THE ORDER-LINE FILE) BUT    *
090800*    KEPT FOR THE PAYMENT-POSTING RUN.                       *
090900*-----------------------------------------------------------*
091000 3900-MARQUER-FACTURE-PAYEE.
091100     IF FAC-ST-PAYEE OR FAC-ST-ANNULEE
091200         MOVE 'Y' TO WS-PAIEMENT-REFUSE-SW
091300     ELSE
091400         MOVE 'PAYEE     '     TO FAC-STATUT
091500         MOVE WS-RUN-DATE      TO FAC-DATE-PAIEMENT
091600         MOVE WS-NOUVEAU-MODE  TO FAC-MODE-PAIEMENT.
091700 3900-EXIT.
091800     EXIT.
091900
092000*-----------------------------------------------------------*
092100*    3500-RANGE - PRINT THE INVOICE SECTION OF THE REPORT:   *
092200*    ORDER HEADER, DETAIL TABLE, TOTALS BLOCK, PAYMENT MODE  *
092300*    AND STATUS LABELS.                                      *
092400*-----------------------------------------------------------*
092500 3500-PRINT-INVOICE-SECTION.
092600     WRITE REPORT-RECORD FROM RPT-SPACES AFTER 1.
092700     MOVE WS-CMD-NUMERO TO RPT-OH-CMD-NUMERO.
092800     MOVE WS-CLIENT-NOM-PRENOM TO RPT-OH-CLIENT-NOM.
092900     WRITE REPORT-RECORD FROM RPT-ORDER-HEADER.
093000     WRITE REPORT-RECORD FROM RPT-COL-HEADER.
093100     WRITE REPORT-RECORD FROM RPT-COL-RULE.
093200
093300     IF WS-LGN-TAB-COUNT > ZERO
093400         PERFORM 3510-PRINT-ONE-LINE THROUGH 3510-EXIT
093500             VARYING WS-LGN-IDX FROM 1 BY 1
093600             UNTIL WS-LGN-IDX > WS-LGN-TAB-COUNT
093700     END-IF.
093800
093900     MOVE SPACES             TO RPT-TOTALS-DETAIL.
094000     MOVE 'SOUS-TOTAL HT:'   TO RPT-TOT-LABEL.
094100     MOVE 'TOTAL HT:    '    TO RPT-TOT-ITEM1.
094200     MOVE WS-CMD-TOTAL-HT    TO RPT-TOT-VALUE1.
094300     MOVE 'TVA:         '    TO RPT-TOT-ITEM2.
094400     MOVE WS-CMD-MONTANT-TVA TO RPT-TOT-VALUE2.
094500     MOVE 'TOTAL TTC:   '    TO RPT-TOT-ITEM3.
094600     MOVE WS-CMD-TOTAL-TTC   TO RPT-TOT-VALUE3.
094700     WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL.
094800
094900     PERFORM 3520-BUILD-STATUS-LABELS THROUGH 3520-EXIT.
095000     MOVE WS-LBL-MODE-PAIEMENT  TO RPT-PS-MODE.
095100     MOVE WS-LBL-STATUT-FACTURE TO RPT-PS-STATUT.
095200     WRITE REPORT-RECORD FROM RPT-PAIEMENT-STATUT-LINE.
095300 3500-EXIT.
095400     EXIT.
095500
095600 3510-PRINT-ONE-LINE.
095700     MOVE WS-LGN-NOM-PRODUIT (WS-LGN-IDX)
095800         TO RPT-DTL-NOM-PRODUIT.
095900     MOVE WS-LGN-QUANTITE (WS-LGN-IDX)
096000         TO RPT-DTL-QUANTITE.
096100     MOVE WS-LGN-PRIX-UNIT (WS-LGN-IDX)
096200         TO RPT-DTL-PRIX-UNITAIRE.
096300     MOVE WS-CMD-TAUX-TVA
096400         TO RPT-DTL-TAUX-TVA.
096500     MOVE WS-LGN-SOUS-TOTAL (WS-LGN-IDX)
096600         TO RPT-DTL-SOUS-TOTAL.
096700     WRITE REPORT-RECORD FROM RPT-DETAIL-LINE.
096800 3510-EXIT.
096900     EXIT.
097000
097100 3520-BUILD-STATUS-LABELS.
097200     IF FAC-MP-ESPECES
097300         MOVE 'ESPECES      ' TO WS-LBL-MODE-PAIEMENT
097400     ELSE IF FAC-MP-CARTE
097500         MOVE 'CARTE BANCAIR' TO WS-LBL-MODE-PAIEMENT
097600     ELSE IF FAC-MP-CHEQUE
097700         MOVE 'CHEQUE       ' TO WS-LBL-MODE-PAIEMENT
097800     ELSE IF FAC-MP-VIREMENT
097900         MOVE 'VIREMENT     ' TO WS-LBL-MODE-PAIEMENT
098000     ELSE
098100         MOVE SPACES TO WS-LBL-MODE-PAIEMENT.
098200
098300     IF FAC-ST-EN-ATTENTE
098400         MOVE 'EN ATTENTE' TO WS-LBL-STATUT-FACTURE
098500     ELSE IF FAC-ST-PAYEE
098600         MOVE 'PAYEE     ' TO WS-LBL-STATUT-FACTURE
098700     ELSE IF FAC-ST-ANNULEE
098800         MOVE 'ANNULEE   ' TO WS-LBL-STATUT-FACTURE
098900     ELSE
099000         MOVE SPACES TO WS-LBL-STATUT-FACTURE.
099100 3520-EXIT.
099200     EXIT.
099300
099400*-----------------------------------------------------------*
099500*    800-RANGE - REPORT INITIALISATION (PAGE HEADER).        *
099600*-----------------------------------------------------------*
099700 800-INIT-REPORT.
099800     MOVE WS-RUN-MM   TO RPT-HDR-MM.
099900     MOVE WS-RUN-DD   TO RPT-HDR-DD.
100000     MOVE WS-RUN-YYYY TO RPT-HDR-YYYY.
100100     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.
100200 800-EXIT.
100300     EXIT.
100400
100500*-----------------------------------------------------------*
100600*    8000-RANGE - END-OF-FILE RUN TRAILER.  CALLS FACT300    *
100700*    FOR THE INVOICE/STOCK STATISTICS.                       *
100800*-----------------------------------------------------------*
100900 8000-PRINT-RUN-TRAILER.
101000     CALL 'FACT300' USING WS-PRODUIT-TABLE, WS-STATISTICS-AREA.
101100
101200     WRITE REPORT-RECORD FROM RPT-SPACES AFTER PAGE.
101300     WRITE REPORT-RECORD FROM RPT-TRAILER-HDR1.
101400     WRITE REPORT-RECORD FROM RPT-TRAILER-HDR2.
101500
101600     MOVE SPACES             TO RPT-TOTALS-DETAIL-CNT.
101700     MOVE 'COMMANDES:     '  TO RPT-TOTC-LABEL.
101800     MOVE 'CREEES:    '      TO RPT-TOTC-ITEM1.
101900     MOVE WS-TOT-ORDERS-CREATED  TO RPT-TOTC-VALUE1.
102000     MOVE 'LIGNES:    '      TO RPT-TOTC-ITEM2.
102100     MOVE WS-TOT-LINES-PROCESSED TO RPT-TOTC-VALUE2.
102200     MOVE 'REJETEES:  '      TO RPT-TOTC-ITEM3.
102300     MOVE WS-TOT-ORDERS-REJECTED TO RPT-TOTC-VALUE3.
102400     WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL-CNT.
102500
102600     MOVE SPACES             TO RPT-TOTALS-DETAIL.
102700     MOVE 'MONTANTS:      '  TO RPT-TOT-LABEL.
102800     MOVE 'TOTAL HT:  '      TO RPT-TOT-ITEM1.
102900     MOVE WS-TOT-HT          TO RPT-TOT-VALUE1.
103000     MOVE 'TOTAL TVA: '      TO RPT-TOT-ITEM2.
103100     MOVE WS-TOT-TVA         TO RPT-TOT-VALUE2.
103200     MOVE 'TOTAL TTC: '      TO RPT-TOT-ITEM3.
103300     MOVE WS-TOT-TTC         TO RPT-TOT-VALUE3.
103400     WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL.
103500
103600     MOVE SPACES             TO RPT-TOTALS-DETAIL-CNT.
103700     MOVE 'FACTURES:      '  TO RPT-TOTC-LABEL.
103800     MOVE 'EN ATTENTE:'      TO RPT-TOTC-ITEM1.
103900     MOVE WS-STAT-FAC-EN-ATTENTE TO RPT-TOTC-VALUE1.
104000     MOVE 'PAYEES:    '      TO RPT-TOTC-ITEM2.
104100     MOVE WS-STAT-FAC-PAYEE  TO RPT-TOTC-VALUE2.
104200     MOVE 'ANNULEES:  '      TO RPT-TOTC-ITEM3.
104300     MOVE WS-STAT-FAC-ANNULEE TO RPT-TOTC-VALUE3.
104400     WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL-CNT.
104500
104600     MOVE SPACES             TO RPT-TOTALS-DETAIL.
104700     MOVE 'STATISTIQUES:  '  TO RPT-TOT-LABEL.
104800     MOVE 'CA PAYEES: '      TO RPT-TOT-ITEM1.
104900     MOVE WS-STAT-REVENU-PAYEE TO RPT-TOT-VALUE1.
105000     MOVE 'VAL STOCK: '      TO RPT-TOT-ITEM2.
105100     MOVE WS-STAT-STOCK-VALEUR TO RPT-TOT-VALUE2.
105200     MOVE 'PRIX MOY.: '      TO RPT-TOT-ITEM3.
105300     MOVE WS-STAT-PRIX-MOYEN TO RPT-TOT-VALUE3.
105400     WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL.
105500
105600     MOVE SPACES             TO RPT-TOTALS-DETAIL.
105700     MOVE 'CA MOIS COURANT'  TO RPT-TOT-LABEL.
105800     MOVE 'CA PAYEES: '      TO RPT-TOT-ITEM1.
105900     MOVE WS-STAT-REVENU-MOIS-PAYEE TO RPT-TOT-VALUE1.
106000     WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL.
106100
106200     MOVE SPACES             TO RPT-TOTALS-DETAIL-CNT.
106300     MOVE 'STOCK:         '  TO RPT-TOTC-LABEL.
106400     MOVE 'STOCK BAS: '      TO RPT-TOTC-ITEM1.
106500     MOVE WS-STAT-NB-STOCK-BAS TO RPT-TOTC-VALUE1.
106600     MOVE 'RUPTURE:   '      TO RPT-TOTC-ITEM2.
106700     MOVE WS-STAT-NB-RUPTURE TO RPT-TOTC-VALUE2.
106800     MOVE SPACES             TO RPT-TOTC-ITEM3.
106900     MOVE ZERO               TO RPT-TOTC-VALUE3.
107000     WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL-CNT.
107100 8000-EXIT.
107200     EXIT.
107300
107400*-----------------------------------------------------------*
107500*    9100/9200 - OUTPUT FILE OPEN/CLOSE.                     *
107600*-----------------------------------------------------------*
107700 9100-OPEN-OUTPUT-FILES.
107800     OPEN OUTPUT ORDERS-FILE.
107900     OPEN OUTPUT LINES-FILE.
108000     OPEN OUTPUT INVOICES-FILE.
108100     OPEN OUTPUT REPORT-FILE.
108200     IF WS-CMD-OUT-STATUS NOT = '00' OR
108300        WS-LGN-OUT-STATUS NOT = '00' OR
108400        WS-FAC-OUT-STATUS NOT = '00' OR
108500        WS-REPORT-STATUS  NOT = '00'
108600         DISPLAY 'FACT100 - ERROR OPENING OUTPUT FILES'
108700         GO TO 9900-ABEND-RUN.
108800 9100-EXIT.
108900     EXIT.
109000
109100 9200-CLOSE-OUTPUT-FILES.
109200     CLOSE ORDERS-FILE.
109300     CLOSE LINES-FILE.
109400     CLOSE INVOICES-FILE.
109500     CLOSE REPORT-FILE.
109600 9200-EXIT.
109700     EXIT.
109800
109900 9900-ABEND-RUN.
110000     DISPLAY 'FACT100 - RUN TERMINATED ABNORMALLY'.
110100     MOVE +16 TO RETURN-CODE.
110200     GOBACK.
110300
110400*  END OF PROGRAM FACT100
