000100******************************************************************
000200*                                                                *
000300*  COPYBOOK NAME = FACTCP1                                       *
000400*                                                                *
000500*  DESCRIPTIVE NAME = Module Facture - Product (PRODUIT) master  *
000600*                     record and in-core product table           *
000700*                                                                *
000800*  FUNCTION =                                                    *
000900*       Defines the PRODUIT master record as loaded from the     *
001000*       PRODUIT master file, and the in-core table FACT100       *
001100*       builds from it at start of run (order pricing needs      *
001200*       random access to product by PROD-ID without a keyed      *
001300*       file, so the master is slurped into WS-PRODUIT-TABLE).   *
001400*                                                                *
001500*----------------------------------------------------------------*
001600*                                                                *
001700*  CHANGE ACTIVITY :                                             *
001800*       $SEG(FACTCP1),COMP(FACTURE),PROD(BATCH   ):              *
001900*                                                                *
002000*   PN= REASON   DATE   INIT  : REMARKS                          *
002100*   $D0= INITIAL 900312 RBD   : FACTURATION - BASE LAYOUT        * INITIAL
002200*   $P1= CR-0118 930815 MNB   : ADDED PROD-CATEGORIE-ID          *  CR0118
002300*   $P2= CR-0244 980930 JLR   : SEUIL-ALERTE FOR STOCK WARNING   *  CR0244
002400*   $P3= Y2K-011 990128 KAT   : Y2K - VERIFIED 4-DIGIT DATES N/A *  Y2K011
002500*                                                                *
002600******************************************************************
002700*    PRODUIT master record - line sequential, fixed fields       *
002800*    65 bytes of spec content + 1 reserved byte (house standard  *
002900*    trailing filler on every master record copybook)            *
003000 01  PRD-MASTER-RECORD.
003100     05  PRD-ID                  PIC 9(08).
003200     05  PRD-NOM                 PIC X(30).
003300*    PRICE KEPT PACKED - SAME HOUSE HABIT AS THE BALANCE FIELD    *
003400*    ON THE OLD CUSTOMER MASTER (CUST-ACCT-BALANCE COMP-3)        *
003500     05  PRD-PRIX                PIC S9(8)V99  COMP-3.
003600     05  PRD-QTE-STOCK           PIC S9(06).
003700     05  PRD-SEUIL-ALERTE        PIC 9(06).
003800     05  PRD-DISPONIBLE          PIC X(01).
003900         88  PRD-DISPONIBLE-OUI      VALUE 'Y'.
004000         88  PRD-DISPONIBLE-NON      VALUE 'N'.
004100     05  PRD-CATEGORIE-ID        PIC 9(08).
004200     05  FILLER                  PIC X(01).
004300
004400*    DEBUG TOOL AID - RAW BYTE VIEW OF THE PACKED PRICE FIELD,    *
004500*    KEPT SINCE THE I07544 DEBUG TOOL WORKSHOP SO A DUMP OF       *
004600*    PRD-PRIX-X SHOWS THE PACKED NIBBLES DIRECTLY.                *
004700 01  PRD-PRIX-DIAG REDEFINES PRD-MASTER-RECORD.
004800     05  FILLER                  PIC X(38).
004900     05  PRD-PRIX-X              PIC X(06).
005000     05  FILLER                  PIC X(22).
005100
005200*    THE IN-CORE PRODUIT TABLE (WS-PRODUIT-TABLE) USED TO LIVE   *
005300*    RIGHT HERE, BUT A VALUE CLAUSE ON A WORKING-STORAGE-ONLY    *
005400*    ITEM HAS NO BUSINESS RIDING ALONG INTO AN FD - IT NOW HAS   *
005500*    ITS OWN MEMBER, FACTCP9, COPIED SEPARATELY.                 *
