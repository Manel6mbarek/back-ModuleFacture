000100******************************************************************
000200*                                                                *
000300*  COPYBOOK NAME = FACTCP9                                       *
000400*                                                                *
000500*  DESCRIPTIVE NAME = Module Facture - In-core PRODUIT table     *
000600*                                                                *
000700*  FUNCTION =                                                    *
000800*       WS-PRODUIT-TABLE IS LOADED ONCE AT 1010-LOAD-PRODUIT-    *
000900*       TABLE IN FACT100 AND SEARCHED LINEARLY BY PRD-ID (NO     *
001000*       KEYED FILE ON THIS RUN).  SPLIT OUT OF FACTCP1 SO THE    *
001100*       MASTER RECORD COPYBOOK STAYS SAFE TO COPY INTO AN FD -   *
001200*       THIS MEMBER IS WORKING-STORAGE (AND LINKAGE) ONLY.       *
001300*                                                                *
001400*----------------------------------------------------------------*
001500*                                                                *
001600*  CHANGE ACTIVITY :                                             *
001700*       $SEG(FACTCP9),COMP(FACTURE),PROD(BATCH   ):              *
001800*                                                                *
001900*   PN= REASON   DATE   INIT  : REMARKS                          *
002000*   $D0= CR-0355 020925 JLR   : SPLIT OUT OF FACTCP1 - TABLE HAD *  CR0355
002100*                               NO BUSINESS RIDING INTO THE FD   *
002200*   $P1= CR-0358 021014 JLR   : ADDED WS-PRD-REVENU - FACT300    *  CR0358
002300*                               NOW ACCUMULATES PER-PRODUCT      *
002400*                               REVENUE OFF THE LINES-FILE       *
002500*   $P2= CR-0359 021014 JLR   : ADDED WS-PRD-DISPONIBLE-OUI/NON -*  CR0359
002600*                               2220-PRICE-ONE-LINE WAS TESTING  *
002700*                               A 88-LEVEL THAT ONLY EXISTED ON  *
002800*                               PRD-DISPONIBLE IN FACTCP1        *
002900*                                                                *
003000******************************************************************
003100 01  WS-PRODUIT-TABLE.
003200     05  WS-PRD-TAB-COUNT        PIC S9(04)  COMP  VALUE +0.
003300     05  WS-PRD-TAB OCCURS 0 TO 2000 TIMES
003400             DEPENDING ON WS-PRD-TAB-COUNT
003500             INDEXED BY WS-PRD-IDX.
003600         10  WS-PRD-ID           PIC 9(08).
003700         10  WS-PRD-NOM          PIC X(30).
003800         10  WS-PRD-PRIX         PIC S9(8)V99  COMP-3.
003900         10  WS-PRD-QTE-STOCK    PIC S9(06).
004000         10  WS-PRD-SEUIL        PIC 9(06).
004100         10  WS-PRD-DISPONIBLE   PIC X(01).
004200             88  WS-PRD-DISPONIBLE-OUI  VALUE 'Y'.
004300             88  WS-PRD-DISPONIBLE-NON  VALUE 'N'.
004400         10  WS-PRD-CATEGORIE-ID PIC 9(08).
004500         10  WS-PRD-REVENU       PIC S9(8)V99  COMP-3.
