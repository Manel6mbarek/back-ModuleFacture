000100******************************************************************
000200*                                                                *
000300*  PROGRAM:  FACT200                                             *
000400*            Module Facture - Product stock engine               *
000500*                                                                *
000600*  DESCRIPTIVE NAME = Subroutine to apply one stock movement     *
000700*                     (sale / replenishment / adjustment) to a   *
000800*                     single product and flag low-stock /        *
000900*                     out-of-stock.                               
001000*                                                                *
001100*  FUNCTION =                                                    *
001200*       CALLed by FACT100 once per priced order line (movement   *
001300*       'R' - reduire, sale).  'A' - augmenter (replenishment)   *
001400*       and 'J' - ajuster (set-quantity adjustment) are also     *
001500*       carried here, kept in even though this run only ever     *
001600*       drives the 'R' path, the same way this shop's subrou-    *
001700*       tines generally carry the whole operation set a maint-   *
001800*       enance run will eventually need.                         *
001900*                                                                *
002000*  Linkage:                                                      *
002100*       parameters:                                              *
002200*         1: WS-STOCK-OPERATION  (passed, not changed)           *
002300*         2: WS-STOCK-MOVEMENT   (passed and modified - stock    *
002400*                                 qty/seuil in, updated qty and  *
002500*                                 low/rupture flags out)         *
002600*         3: WS-STOCK-RETURN-CODE (modified - 0=ok, 8=refused)   *
002700*                                                                *
002800*----------------------------------------------------------------*
002900*                                                                *
003000*  CHANGE ACTIVITY :                                             *
003100*       $MOD(FACT200),COMP(FACTURE),PROD(BATCH   ):              *
003200*                                                                *
003300*  PN= REASON   DATE   INIT  : REMARKS                           *
003400*  $D0= INITIAL 900312 RBD   : FACTURATION - BASE SUBROUTINE     * INITIAL
003500*  $P1= CR-0133 930918 MNB   : ADDED 'A' AUGMENTER OPERATION     *  CR0133
003600*  $P2= CR-0133 930918 MNB   : ADDED 'J' AJUSTER OPERATION       *  CR0133
003700*  $P3= CR-0244 980930 JLR   : LOW-STOCK / RUPTURE FLAGS ADDED   *  CR0244
003800*  $P4= Y2K-016 990128 KAT   : Y2K REVIEW - NO DATE FIELDS HERE  *  Y2K016
003900*  $P5= CR-0357 021014 JLR   : DROPPED SPECIAL-NAMES CLASS STOCK-*  CR0357
004000*                              OP-VALIDE/UPSI-0 TRACE SWITCH -   *
004100*                              NEVER REFERENCED, 88-LEVELS ON    *
004200*                              WS-STOCK-OPERATION ALREADY DO THE *
004300*                              SAME JOB                          *
004400*  $P6= CR-0360 021028 JLR   : RESTORED SPECIAL-NAMES - SHOP     *  CR0360
004500*                              STANDARD FOR PRINTER SPACING      *
004600*                              CONTROL REQUIRES C01 ON EVERY     *
004700*                              SUBROUTINE, NOT JUST REPORT PGMS  *
004800*                                                                *
004900******************************************************************
005000 IDENTIFICATION DIVISION.
005100 PROGRAM-ID.    FACT200.
005200 AUTHOR.        R B DUPLESSIS.
005300 INSTALLATION.  FACTURATION DEPT - BATCH SYSTEMS.
005400 DATE-WRITTEN.  03/12/90.
005500 DATE-COMPILED.
005600 SECURITY.      COMPANY CONFIDENTIAL - BATCH SYSTEMS USE ONLY.
005700
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM.
006200 INPUT-OUTPUT SECTION.
006300*****************************************************************
006400 DATA DIVISION.
006500
006600 WORKING-STORAGE SECTION.
006700*
006800 01  WS-FIELDS.
006900     05  WS-PROGRAM-STATUS    PIC X(30)     VALUE SPACES.
007000     05  WS-FIRST-TIME-SW     PIC X         VALUE 'Y'.
007100     05  WS-WORK-NUM-1        PIC S9(7)     COMP-3  VALUE +0.
007200     05  WS-WORK-NUM-2        PIC S9(7)     COMP-3  VALUE +0.
007300
007400*    STANDALONE CALL COUNTER - HOW MANY TIMES THIS RUN HAS
007500*    CALLED THIS SUBROUTINE, FOR THE DEBUG TOOL DUMP ONLY.
007600 77  WS-CALL-COUNT            PIC S9(07)    COMP-3  VALUE +0.
007700
007800*    DEBUG TOOL AID - RAW BYTE VIEWS KEPT SINCE THE I07544        
007900*    DEBUG TOOL WORKSHOP, SEE FACTCP1 PRD-PRIX-DIAG FOR WHY.      
008000 01  WS-DIAG-FIELDS.
008100     05  WS-DIAG-QTE           PIC S9(06)    COMP-3  VALUE +0.
008200     05  WS-DIAG-QTE-X REDEFINES WS-DIAG-QTE
008300                               PIC X(04).
008400     05  WS-DIAG-SEUIL         PIC 9(06)     COMP-3  VALUE +0.
008500     05  WS-DIAG-SEUIL-X REDEFINES WS-DIAG-SEUIL
008600                               PIC X(04).
008700
008800*****************************************************************
008900 LINKAGE SECTION.
009000
009100 01  WS-STOCK-OPERATION        PIC X(01).
009200     88  WS-STOCK-OP-REDUIRE       VALUE 'R'.
009300     88  WS-STOCK-OP-AUGMENTER     VALUE 'A'.
009400     88  WS-STOCK-OP-AJUSTER       VALUE 'J'.
009500
009600 01  WS-STOCK-MOVEMENT.
009700     05  WS-STOCK-QTE-EN-COURS  PIC S9(06)  COMP-3.
009800     05  WS-STOCK-SEUIL-ALERTE  PIC 9(06)   COMP-3.
009900     05  WS-STOCK-MVT-QUANTITE  PIC S9(06)  COMP-3.
010000*    ALTERNATE DIGIT-BY-DIGIT VIEW OF THE MOVEMENT QUANTITY,     *
010100*    SAME DEBUG TOOL HABIT AS WS-DIAG-QTE ABOVE.                 *
010200     05  WS-STOCK-MVT-R REDEFINES WS-STOCK-MVT-QUANTITE
010300                               PIC X(04).
010400     05  WS-STOCK-BAS-SW        PIC X(01).
010500         88  WS-STOCK-BAS           VALUE 'Y'.
010600     05  WS-STOCK-RUPTURE-SW    PIC X(01).
010700         88  WS-STOCK-EN-RUPTURE    VALUE 'Y'.
010800
010900 01  WS-STOCK-RETURN-CODE       PIC S9(04)  COMP.
011000     88  WS-STOCK-OK                VALUE +0.
011100     88  WS-STOCK-REFUSE            VALUE +8.
011200
011300*****************************************************************
011400 PROCEDURE DIVISION USING WS-STOCK-OPERATION, WS-STOCK-MOVEMENT,
011500                               WS-STOCK-RETURN-CODE.
011600
011700 000-MAIN.
011800     MOVE 'PROGRAM STARTED' TO WS-PROGRAM-STATUS.
011900     ADD +1 TO WS-CALL-COUNT.
012000     MOVE +0 TO WS-STOCK-RETURN-CODE.
012100     IF WS-STOCK-OP-REDUIRE
012200         PERFORM 100-REDUIRE-STOCK
012300     ELSE IF WS-STOCK-OP-AUGMENTER
012400         PERFORM 200-AUGMENTER-STOCK
012500     ELSE IF WS-STOCK-OP-AJUSTER
012600         PERFORM 300-AJUSTER-STOCK
012700     ELSE
012800         MOVE +8 TO WS-STOCK-RETURN-CODE.
012900     IF WS-STOCK-OK
013000         PERFORM 500-EVALUER-SEUILS.
013100     MOVE 'PROGRAM ENDED' TO WS-PROGRAM-STATUS.
013200     GOBACK.
013300
013400 100-REDUIRE-STOCK.
013500*    VENTE - REFUSE IF NOT ENOUGH ON HAND                        *
013600     IF WS-STOCK-MVT-QUANTITE > WS-STOCK-QTE-EN-COURS
013700         MOVE +8 TO WS-STOCK-RETURN-CODE
013800     ELSE
013900         SUBTRACT WS-STOCK-MVT-QUANTITE
014000             FROM WS-STOCK-QTE-EN-COURS.
014100 100-EXIT.
014200     EXIT.
014300
014400 200-AUGMENTER-STOCK.
014500*    REAPPROVISIONNEMENT - QUANTITY ADDED MUST BE POSITIVE       *
014600     IF WS-STOCK-MVT-QUANTITE NOT > ZERO
014700         MOVE +8 TO WS-STOCK-RETURN-CODE
014800     ELSE
014900         ADD WS-STOCK-MVT-QUANTITE TO WS-STOCK-QTE-EN-COURS.
015000 200-EXIT.
015100     EXIT.
015200
015300 300-AJUSTER-STOCK.
015400*    AJUSTEMENT - NEW QUANTITY MUST NOT BE NEGATIVE              *
015500     IF WS-STOCK-MVT-QUANTITE < ZERO
015600         MOVE +8 TO WS-STOCK-RETURN-CODE
015700     ELSE
015800         MOVE WS-STOCK-MVT-QUANTITE TO WS-STOCK-QTE-EN-COURS.
015900 300-EXIT.
016000     EXIT.
016100
016200 500-EVALUER-SEUILS.
016300*    STOCK BAS: 0 < QTE <= SEUIL.  RUPTURE: QTE <= 0.            *
016400     MOVE 'N' TO WS-STOCK-BAS-SW.
016500     MOVE 'N' TO WS-STOCK-RUPTURE-SW.
016600     IF WS-STOCK-QTE-EN-COURS NOT > ZERO
016700         MOVE 'Y' TO WS-STOCK-RUPTURE-SW
016800     ELSE IF WS-STOCK-QTE-EN-COURS NOT > WS-STOCK-SEUIL-ALERTE
016900         MOVE 'Y' TO WS-STOCK-BAS-SW.
017000     MOVE WS-STOCK-QTE-EN-COURS   TO WS-DIAG-QTE.
017100     MOVE WS-STOCK-SEUIL-ALERTE   TO WS-DIAG-SEUIL.
017200 500-EXIT.
017300     EXIT.
017400
017500*  END OF PROGRAM FACT200
