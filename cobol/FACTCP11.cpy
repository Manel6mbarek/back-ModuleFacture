000100******************************************************************
000200*                                                                *
000300*  COPYBOOK NAME = FACTCP11                                      *
000400*                                                                *
000500*  DESCRIPTIVE NAME = Module Facture - Order-line buffer table   *
000600*                                                                *
000700*  FUNCTION =                                                    *
000800*       WS-LIGNE-TABLE HOLDS THE LINES OF THE ORDER CURRENTLY    *
000900*       BEING ACCUMULATED (SEE FACT100 2210-RANGE) SO A DUP      *
001000*       PRODUCT LINE CAN BE MERGED AND A BAD ORDER CAN BE        *
001100*       THROWN AWAY BEFORE ANYTHING IS WRITTEN.  SPLIT OUT OF    *
001200*       FACTCP5 SO THE OUTPUT RECORD COPYBOOK STAYS SAFE TO      *
001300*       COPY INTO AN FD - THIS MEMBER IS WORKING-STORAGE ONLY.   *
001400*                                                                *
001500*----------------------------------------------------------------*
001600*                                                                *
001700*  CHANGE ACTIVITY :                                             *
001800*       $SEG(FACTCP11),COMP(FACTURE),PROD(BATCH   ):             *
001900*                                                                *
002000*   PN= REASON   DATE   INIT  : REMARKS                          *
002100*   $D0= CR-0355 020925 JLR   : SPLIT OUT OF FACTCP5 - TABLE HAD *  CR0355
002200*                               NO BUSINESS RIDING INTO THE FD   *
002300*                                                                *
002400******************************************************************
002500 01  WS-LIGNE-TABLE.
002600     05  WS-LGN-TAB-COUNT        PIC S9(04)  COMP  VALUE +0.
002700     05  WS-LGN-TAB OCCURS 0 TO 500 TIMES
002800             DEPENDING ON WS-LGN-TAB-COUNT
002900             INDEXED BY WS-LGN-IDX.
003000         10  WS-LGN-PRODUIT-ID   PIC 9(08).
003100         10  WS-LGN-NOM-PRODUIT  PIC X(30).
003200         10  WS-LGN-QUANTITE     PIC 9(05).
003300         10  WS-LGN-PRIX-UNIT    PIC S9(8)V99  COMP-3.
003400         10  WS-LGN-SOUS-TOTAL   PIC S9(8)V99  COMP-3.
