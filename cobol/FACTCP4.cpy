000100******************************************************************
000200*                                                                *
000300*  COPYBOOK NAME = FACTCP4                                       *
000400*                                                                *
000500*  DESCRIPTIVE NAME = Module Facture - Order (COMMANDE) output   *
000600*                     record                                     *
000700*                                                                *
000800*  FUNCTION =                                                    *
000900*       One record per order, written at the order control       *
001000*       break once totals are computed.  CMD-NUMERO is built     *
001100*       "CMD-YYYYMMDD-nnnn" where nnnn restarts at 0001 every    *
001200*       run date - CMD-NUMERO-R below is the alternate view      *
001300*       FACT100 uses to lay the three pieces into the field      *
001400*       (same REDEFINES-a-key idiom as the old WS-KEY-R buffer   *
001500*       layouts).                                                *
001600*                                                                *
001700*----------------------------------------------------------------*
001800*                                                                *
001900*  CHANGE ACTIVITY :                                             *
002000*       $SEG(FACTCP4),COMP(FACTURE),PROD(BATCH   ):              *
002100*                                                                *
002200*   PN= REASON   DATE   INIT  : REMARKS                          *
002300*   $D0= INITIAL 900312 RBD   : FACTURATION - BASE LAYOUT        * INITIAL
002400*   $P1= CR-0162 941107 MNB   : ADDED CMD-NUMERO-R REDEFINES     *  CR0162
002500*   $P2= Y2K-014 990128 KAT   : Y2K - CMD-NUM-YYYYMMDD IS 4-DIGIT*  Y2K014
002600*                                YEAR ALREADY, NO CHANGE NEEDED  *
002700*                                                                *
002800******************************************************************
002900*    COMMANDE output record - line sequential, 92 bytes, the     *
003000*    trailing 6-byte FILLER is this layout's own house-standard  *
003100*    pad (no extra byte added here - the numbers already         *
003200*    balance).                                                    *
003300 01  CMD-ORDER-RECORD.
003400     05  CMD-NUMERO              PIC X(17).
003500*    ALTERNATE VIEW OF CMD-NUMERO FOR BUILD/PARSE - SET BY       *
003600*    3200-ASSIGN-ORDER-NUMBER IN FACT100.                        *
003700     05  CMD-NUMERO-R REDEFINES CMD-NUMERO.
003800         10  CMD-NUM-PREFIX       PIC X(03).
003900         10  FILLER               PIC X(01).
004000         10  CMD-NUM-YYYYMMDD     PIC 9(08).
004100         10  FILLER               PIC X(01).
004200         10  CMD-NUM-SEQ          PIC 9(04).
004300     05  CMD-CLIENT-ID           PIC 9(08).
004400     05  CMD-STATUT              PIC X(10).
004500         88  CMD-ST-EN-ATTENTE       VALUE 'EN_ATTENTE'.
004600         88  CMD-ST-PAYEE            VALUE 'PAYEE     '.
004700         88  CMD-ST-LIVREE           VALUE 'LIVREE    '.
004800         88  CMD-ST-ANNULEE          VALUE 'ANNULEE   '.
004900     05  CMD-SOUS-TOTAL          PIC S9(8)V99.
005000     05  CMD-TAUX-TVA            PIC S9(3)V99.
005100     05  CMD-MONTANT-TVA         PIC S9(8)V99.
005200     05  CMD-TOTAL-HT            PIC S9(8)V99.
005300     05  CMD-TOTAL-TTC           PIC S9(8)V99.
005400     05  CMD-NB-ARTICLES         PIC 9(06).
005500     05  FILLER                  PIC X(06).
005600
005700*    THE IN-CORE ORDER-IN-PROGRESS AREA (WS-CURRENT-ORDER) USED  *
005800*    TO LIVE RIGHT HERE - MOVED INTO FACTCP7 WITH THE REST OF    *
005900*    FACT100'S WORKING-STORAGE-ONLY AREAS SO A VALUE CLAUSE      *
006000*    NEVER RIDES INTO THE FD.                                    *
